000100******************************************************************
000200*                                                                *
000300*   LICHIST  --  LICENSE HISTORY (AUDIT TRAIL) RECORD LAYOUT     *
000400*                                                                *
000500*   APPEND-ONLY.  ONE ROW PER LEDGER-CHANGING ACTION.  WRITTEN   *
000600*   ONLY FROM LSLLEDGR PARA 8000-CREATE-HISTORY-ENTRY; READ      *
000700*   BACK (OLDEST-FIRST ON DISK, MOST-RECENT-FIRST ON REPORT)     *
000800*   BY LSLHRPTS.                                                 *
000900*                                                                *
001000*   LH-USER-ID AND LH-GROUP-ID ARE ZERO WHEN NOT APPLICABLE TO   *
001100*   THE ACTION BEING RECORDED (E.G. A PLAIN LICENSE UPDATE HAS   *
001200*   NEITHER).  LH-PERFORMED-BY IS ALWAYS 'SYSTEM' -- THIS BATCH  *
001300*   SUITE HAS NO OPERATOR-IDENTITY INPUT.                        *
001400*                                                                *
001500*   MAINTENANCE HISTORY                                         *
001600*   ----------------------                                      *
001700*   09/02/92 MCKENNA   ORIGINAL LAYOUT - LEDGER PROJECT LSL-0001 *
001800*   02/17/95 RFOWLER   ADDED LH-DETAILS FREE-TEXT FIELD          *
001900*   01/09/99 TPARISH   Y2K - LH-TIMESTAMP-DATE EXPANDED TO CCYYMM*
002000*            DD                                                 *
002100*                                                                *
002200******************************************************************
002300 01  LH-RECORD.
002400     05  LH-ID                   PIC 9(09).
002500     05  LH-ID-X REDEFINES LH-ID PIC X(09).
002600     05  LH-LICENSE-ID           PIC 9(09).
002700     05  LH-USER-ID              PIC 9(09).
002800     05  LH-GROUP-ID             PIC 9(09).
002900     05  LH-ACTION-TYPE          PIC X(28).
003000         88  LH-LICENSE-CREATED          VALUE 'LICENSE_CREATED'.
003100         88  LH-LICENSE-UPDATED          VALUE 'LICENSE_UPDATED'.
003200         88  LH-LICENSE-DELETED          VALUE 'LICENSE_DELETED'.
003300         88  LH-LICENSE-ASSIGNED-USER    VALUE
003400                                     'LICENSE_ASSIGNED_TO_USER'.
003500         88  LH-LICENSE-REVOKED-USER     VALUE
003600                                     'LICENSE_REVOKED_FROM_USER'.
003700         88  LH-LICENSE-ASSIGNED-GROUP   VALUE
003800                                     'LICENSE_ASSIGNED_TO_GROUP'.
003900         88  LH-LICENSE-REVOKED-GROUP    VALUE
004000                                     'LICENSE_REVOKED_FROM_GROUP'.
004100         88  LH-GROUP-ALLOC-INCREASED    VALUE
004200                                     'GROUP_ALLOCATION_INCREASED'.
004300         88  LH-GROUP-ALLOC-DECREASED    VALUE
004400                                     'GROUP_ALLOCATION_DECREASED'.
004500         88  LH-LICENSE-EXPIRED          VALUE 'LICENSE_EXPIRED'.
004600         88  LH-LICENSE-RENEWED          VALUE 'LICENSE_RENEWED'.
004700         88  LH-SEATS-INCREASED          VALUE 'SEATS_INCREASED'.
004800         88  LH-SEATS-DECREASED          VALUE 'SEATS_DECREASED'.
004900     05  LH-DESCRIPTION          PIC X(1000).
005000     05  LH-DETAILS              PIC X(2000).
005100     05  LH-TIMESTAMP-STAMP.
005200         10  LH-TIMESTAMP-DATE   PIC 9(08).
005300         10  LH-TIMESTAMP-TIME   PIC 9(06).
005400     05  LH-TIMESTAMP-STAMP-X REDEFINES LH-TIMESTAMP-STAMP
005500                                 PIC X(14).
005600     05  LH-PERFORMED-BY         PIC X(40).
005700     05  FILLER                  PIC X(20).

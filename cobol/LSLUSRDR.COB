000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 23 JAN 2002 AT 11:02:40 BY  HOWELLD VERSION 09  *
000300 ID DIVISION.
000400 PROGRAM-ID. LSLUSRDR.
000500 AUTHOR. MCKENNA.
000600 INSTALLATION. DATA PROCESSING DIVISION - LICENSE SEAT LEDGER
000700               SYSTEM (LSL).
000800
000900               THIS PROGRAM IS THE USER DIRECTORY MAINTENANCE
001000               RUN.  IT READS THE SAME TRANSACTION-IN STREAM AS
001100               LSLLEDGR, LSLGRPDR AND LSLHRPTS BUT ACTS ONLY ON
001200               THE SIX CODES IT OWNS -- CREATE-USR, UPDATE-USR,
001300               DELETE-USR, ADD-MEMBER, DEL-MEMBER AND LIST-USR.
001400               ALL OTHER CODES ARE SKIPPED WITHOUT COMMENT.
001500
001600               THE FIRST FOUR CODES MAINTAIN THE USER MASTER.
001700               ADD-MEMBER AND DEL-MEMBER MAINTAIN THE
001800               MEMBERSHIP MASTER, WHICH CARRIES THE MANY-TO-
001900               MANY RELATIONSHIP BETWEEN USERS AND GROUPS; BOTH
002000               OPERATIONS ARE IDEMPOTENT -- ADDING A USER TO A
002100               GROUP HE IS ALREADY IN, OR REMOVING ONE FROM A
002200               GROUP HE IS NOT IN, IS ACCEPTED WITHOUT ERROR.
002300
002400               METHOD OF OPERATION: THE USER MASTER AND THE
002500               MEMBERSHIP MASTER ARE SEQUENTIAL FILES WITH NO
002600               NATIVE INDEXED ACCESS ON THIS SYSTEM; AT OPEN
002700               TIME EACH IS READ ENTIRELY INTO A WORKING STORAGE
002800               TABLE, TRANSACTIONS ARE POSTED AGAINST THE TABLE
002900               IN MEMORY, AND AT END OF JOB THE WHOLE TABLE IS
003000               WRITTEN BACK OUT TO REPLACE THE MASTER.  THE
003100               GROUP MASTER IS LOADED READ-ONLY FOR EXISTENCE
003200               CHECKS ONLY AND IS NEVER REWRITTEN HERE.
003300 DATE-WRITTEN. 19 JUL 94.
003400 DATE-COMPILED.
003500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003600*****************************************************************
003700*                                                               *
003800*   PROPERTY OF THE DATA PROCESSING DIVISION.  NOT FOR          *
003900*   DISTRIBUTION OUTSIDE THE LICENSE SEAT LEDGER PROJECT.       *
004000*   UNAUTHORIZED COPYING OR DISCLOSURE OF THIS LISTING IS       *
004100*   PROHIBITED BY COMPANY POLICY DP-114.                        *
004200*                                                               *
004300*****************************************************************
004400* CHANGE LOG                                                    *
004500*---------------------------------------------------------------*
004600* 07/19/94 MCKENNA  ORIGINAL PROGRAM.  LEDGER PROJECT LSL-0014. *
004700* 09/08/94 MCKENNA  ADDED DEL-MEMBER IDEMPOTENCE CHECK AFTER    *
004800*                   DUPLICATE-ROW INCIDENT ON THE PILOT RUN.    *
004900*                   REQUEST LSL-0019.                          *
005000* 02/17/95 RFOWLER  ADDED USR-FULL-NAME VALIDATION ON CREATE.   *
005100*                   REQUEST LSL-0103.                          *
005200* 07/19/96 RFOWLER  LIST-USR QUERY CODE ADDED FOR THE QUARTERLY *
005300*                   SEAT AUDIT.  REQUEST LSL-0129.             *
005400* 01/09/99 TPARISH  Y2K REMEDIATION - NO DATE FIELDS ON THE     *
005500*                   USER MASTER ITSELF, BUT TABLE SUBSCRIPT     *
005600*                   BOUNDS WIDENED TO 9(05) TO MATCH THE REST   *
005700*                   OF THE SUITE.  REQUEST LSL-0166.           *
005800* 05/03/00 HOWELLD  CORRECTED DEL-MEMBER COMPACTION LOOP -- WAS *
005900*                   LEAVING A DUPLICATE ROW AT THE OLD LAST     *
006000*                   SUBSCRIPT.  REQUEST LSL-0179.              *
006100* 01/14/02 HOWELLD  REWORKED EVERY TABLE SCAN TO THE OUT-OF-    *
006200*                   LINE PERFORM-THRU FORM PER SHOP STANDARDS   *
006300*                   REVIEW DP-STD-02.  NO LOGIC CHANGE.         *
006400*                   REQUEST LSL-0201.                          *
006410* 01/21/02 HOWELLD  UPDATE-USR WAS RENAMING A USER TO A         *
006420*                   USERNAME OR EMAIL ALREADY ON FILE WITH NO   *
006430*                   CHECK -- CREATE-USR HAS ALWAYS CAUGHT THIS  *
006440*                   BUT UPDATE-USR NEVER DID.  ADDED 1205-SCAN- *
006450*                   USERNAME-DUP AND 1206-SCAN-EMAIL-DUP, GATED *
006460*                   ON THE TRANSACTION ACTUALLY CHANGING THE    *
006470*                   FIELD, PLUS A SECOND USER WORK AREA SO THE  *
006480*                   SCAN DOES NOT CLOBBER THE ROW BEING UPDATED.*
006490*                   REQUEST LSL-0203.                          *
006492* 01/22/02 HOWELLD  CREATE-USR CHECKED USERNAME FOR DUPLICATES   *
006494*                   BUT NEVER EMAIL -- ADDED 1106-SCAN-EMAIL-DUP*
006496*                   AHEAD OF THE INSERT.  REQUEST LSL-0204.      *
006498* 01/22/02 HOWELLD  LIST-USR ONLY EVER SUPPORTED ALL/ACTIVE --   *
006500*                   ADDED BY-ID AND BY-NAME MODES (TQ-USER-ID,   *
006502*                   NEW TQ-NAME FIELD ON TRAN-QUERY-DATA) SO A   *
006504*                   SINGLE USER CAN BE PULLED WITHOUT LISTING    *
006506*                   EVERYONE.  REQUEST LSL-0205.                 *
006510* 01/23/02 HOWELLD  ADD-MEMBER CHECKED GRP-ID BUT NOT USR-ID, AND *
006520*                   DEL-MEMBER TREATED EVERY "ROW NOT FOUND" AS   *
006530*                   THE IDEMPOTENT NO-OP CASE EVEN WHEN THE USR-  *
006540*                   ID OR GRP-ID DID NOT EXIST AT ALL.  BOTH      *
006550*                   PARAGRAPHS NOW CALL 7500-FIND-USER-BY-ID AND  *
006560*                   1405-SCAN-GROUP-EXISTS AHEAD OF THE ROW SCAN, *
006570*                   REJECTING ON A BAD ID INSTEAD OF ACCEPTING.   *
006580*                   REQUEST LSL-0208.                            *
006590*---------------------------------------------------------------*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-370.
006900 OBJECT-COMPUTER. IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     UPSI-0 ON LSL-RERUN-SWITCH.
007300     EJECT
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT USER-MASTER-IN   ASSIGN TO USRMSTI
007700            FILE STATUS IS FS-USER-IN.
007800     SELECT USER-MASTER-OUT  ASSIGN TO USRMSTO
007900            FILE STATUS IS FS-USER-OUT.
008000     SELECT GROUP-MASTER     ASSIGN TO GRPMSTI
008100            FILE STATUS IS FS-GROUP.
008200     SELECT MEMBER-MASTER-IN  ASSIGN TO MBRMSTI
008300            FILE STATUS IS FS-MEMBER-IN.
008400     SELECT MEMBER-MASTER-OUT ASSIGN TO MBRMSTO
008500            FILE STATUS IS FS-MEMBER-OUT.
008600     SELECT TRANSACTION-IN   ASSIGN TO TRANIN
008700            FILE STATUS IS FS-TRANIN.
008800     EJECT
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  USER-MASTER-IN
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 COPY USRMSTR.
009500 FD  USER-MASTER-OUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 01  USR-RECORD-OUT              PIC X(250).
009900 FD  GROUP-MASTER
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 COPY GRPMSTR.
010300 FD  MEMBER-MASTER-IN
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600 COPY MBRMSTR.
010700 FD  MEMBER-MASTER-OUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  MBR-RECORD-OUT              PIC X(38).
011100 FD  TRANSACTION-IN
011200     RECORDING MODE IS V
011300     LABEL RECORDS ARE OMITTED.
011400 COPY TRANREC.
011500     EJECT
011600 WORKING-STORAGE SECTION.
011700 77  WS-USR-MAX                  PIC 9(05) BINARY VALUE 02000.
011800 77  WS-GRP-MAX                  PIC 9(05) BINARY VALUE 00500.
011900 77  WS-MBR-MAX                  PIC 9(05) BINARY VALUE 04000.
012000 77  WS-USR-COUNT                PIC 9(05) BINARY VALUE ZERO.
012100 77  WS-GRP-COUNT                PIC 9(05) BINARY VALUE ZERO.
012200 77  WS-MBR-COUNT                PIC 9(05) BINARY VALUE ZERO.
012300 77  WS-NEXT-USR-ID              PIC 9(09) BINARY VALUE ZERO.
012400 77  WS-TRAN-COUNT               PIC S9(07) BINARY VALUE ZERO.
012500 77  WS-ACCEPT-COUNT             PIC S9(07) BINARY VALUE ZERO.
012600 77  WS-REJECT-COUNT             PIC S9(07) BINARY VALUE ZERO.
012700 01  WS-FILE-STATUSES.
012800     05  FS-USER-IN              PIC XX.
012900         88  FS-USER-IN-OK       VALUE '00'.
013000         88  FS-USER-IN-EOF      VALUE '10'.
013100     05  FS-USER-OUT             PIC XX.
013200     05  FS-GROUP                PIC XX.
013300         88  FS-GROUP-OK         VALUE '00'.
013400         88  FS-GROUP-EOF        VALUE '10'.
013500     05  FS-MEMBER-IN            PIC XX.
013600         88  FS-MEMBER-IN-OK     VALUE '00'.
013700         88  FS-MEMBER-IN-EOF    VALUE '10'.
013800     05  FS-MEMBER-OUT           PIC XX.
013900     05  FS-TRANIN               PIC XX.
014000         88  FS-TRANIN-OK        VALUE '00'.
014100         88  FS-TRANIN-EOF       VALUE '10'.
014200 01  WS-SWITCHES.
014300     05  WS-EOF-TRANIN           PIC X VALUE 'N'.
014400         88  EOF-TRANIN          VALUE 'Y'.
014500     05  WS-FOUND-SWITCH         PIC X VALUE 'N'.
014600         88  RECORD-WAS-FOUND    VALUE 'Y'.
014700         88  RECORD-NOT-FOUND    VALUE 'N'.
014800 01  WS-CURRENT-STAMP.
014900     05  WS-CURRENT-DATE         PIC 9(08).
015000     05  WS-CURRENT-TIME         PIC 9(06).
015100 01  WS-TODAY-FROM-SYSTEM.
015200     05  WS-TODAY-CC             PIC 99.
015300     05  WS-TODAY-YY             PIC 99.
015400     05  WS-TODAY-MM             PIC 99.
015500     05  WS-TODAY-DD             PIC 99.
015600 01  WS-TIME-FROM-SYSTEM.
015700     05  WS-TIME-HH              PIC 99.
015800     05  WS-TIME-MN              PIC 99.
015900     05  WS-TIME-SS              PIC 99.
016000     05  WS-TIME-HS              PIC 99.
016100     EJECT
016200* USER MASTER AND MEMBERSHIP MASTER TABLES -- SEE METHOD OF
016300* OPERATION NOTE IN THE INSTALLATION PARAGRAPH ABOVE.  GROUP
016400* MASTER TABLE IS READ-ONLY, FOR ADD-MEMBER EXISTENCE CHECKS.
016500 01  USR-TABLE.
016600     05  USR-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
016700                         DEPENDING ON WS-USR-COUNT
016800                         INDEXED BY USR-IX, USR-SIX.
016900         10  UTE-RECORD          PIC X(250).
017000 01  GRP-TABLE.
017100     05  GRP-TABLE-ENTRY OCCURS 1 TO 500 TIMES
017200                         DEPENDING ON WS-GRP-COUNT
017300                         INDEXED BY GRP-IX.
017400         10  GTE-RECORD          PIC X(600).
017500 01  MBR-TABLE.
017600     05  MBR-TABLE-ENTRY OCCURS 1 TO 4000 TIMES
017700                         DEPENDING ON WS-MBR-COUNT
017800                         INDEXED BY MBR-IX, MBR-SIX.
017900         10  MTE-RECORD          PIC X(38).
018000     EJECT
018100 01  WS-USR-WORK.
018200 COPY USRMSTR REPLACING USR-RECORD BY WS-USR-AREA.
018300 01  WS-GRP-WORK.
018400 COPY GRPMSTR REPLACING GRP-RECORD BY WS-GRP-AREA.
018500 01  WS-MBR-WORK.
018600 COPY MBRMSTR REPLACING MBR-RECORD BY WS-MBR-AREA.
018650* SECOND USER WORK AREA -- KEEPS THE DUPLICATE-USERNAME/EMAIL
018660* SCAN IN 1200-UPDATE-USER FROM CLOBBERING WS-USR-AREA WHILE IT
018670* STILL HOLDS THE ROW BEING UPDATED.  REQUEST LSL-0203.
018680 01  WS-USR-SCAN-WORK.
018690 COPY USRMSTR REPLACING USR-RECORD BY WS-USR-SCAN-AREA.
018700     EJECT
018800 PROCEDURE DIVISION.
018900 0000-MAINLINE.
019000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
019100     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
019200         UNTIL EOF-TRANIN.
019300     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
019400     GOBACK.
019500     EJECT
019600 1000-INITIALIZE.
019700     ACCEPT WS-TODAY-FROM-SYSTEM FROM DATE.
019800     ACCEPT WS-TIME-FROM-SYSTEM FROM TIME.
019900     IF WS-TODAY-YY < 70
020000         MOVE 20 TO WS-TODAY-CC
020100     ELSE
020200         MOVE 19 TO WS-TODAY-CC
020300     END-IF.
020400     STRING WS-TODAY-CC WS-TODAY-YY WS-TODAY-MM WS-TODAY-DD
020500         DELIMITED BY SIZE INTO WS-CURRENT-DATE.
020600     STRING WS-TIME-HH WS-TIME-MN WS-TIME-SS
020700         DELIMITED BY SIZE INTO WS-CURRENT-TIME.
020800     PERFORM 1110-LOAD-USER-TABLE THRU 1110-EXIT.
020900     PERFORM 1120-LOAD-GROUP-TABLE THRU 1120-EXIT.
021000     PERFORM 1130-LOAD-MEMBER-TABLE THRU 1130-EXIT.
021100     OPEN INPUT TRANSACTION-IN.
021200     IF NOT FS-TRANIN-OK
021300        DISPLAY 'LSLUSRDR - CANNOT OPEN TRANSACTION-IN STATUS '
021400                FS-TRANIN
021500     END-IF.
021600     PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.
021700 1000-EXIT.
021800     EXIT.
021900     EJECT
022000 1110-LOAD-USER-TABLE.
022100     MOVE ZERO TO WS-USR-COUNT.
022200     OPEN INPUT USER-MASTER-IN.
022300     PERFORM 1115-READ-ONE-USER THRU 1115-EXIT
022400         UNTIL FS-USER-IN-EOF.
022500     CLOSE USER-MASTER-IN.
022600 1110-EXIT.
022700     EXIT.
022800 1115-READ-ONE-USER.
022900     READ USER-MASTER-IN
023000         AT END SET FS-USER-IN-EOF TO TRUE
023100         NOT AT END
023200             ADD 1 TO WS-USR-COUNT
023300             SET USR-IX TO WS-USR-COUNT
023400             MOVE USR-RECORD TO UTE-RECORD (USR-IX)
023500             IF USR-ID > WS-NEXT-USR-ID
023600                 MOVE USR-ID TO WS-NEXT-USR-ID
023700             END-IF
023800     END-READ.
023900 1115-EXIT.
024000     EXIT.
024100     EJECT
024200 1120-LOAD-GROUP-TABLE.
024300     MOVE ZERO TO WS-GRP-COUNT.
024400     OPEN INPUT GROUP-MASTER.
024500     PERFORM 1125-READ-ONE-GROUP THRU 1125-EXIT
024600         UNTIL FS-GROUP-EOF.
024700     CLOSE GROUP-MASTER.
024800 1120-EXIT.
024900     EXIT.
025000 1125-READ-ONE-GROUP.
025100     READ GROUP-MASTER
025200         AT END SET FS-GROUP-EOF TO TRUE
025300         NOT AT END
025400             ADD 1 TO WS-GRP-COUNT
025500             SET GRP-IX TO WS-GRP-COUNT
025600             MOVE GRP-RECORD TO GTE-RECORD (GRP-IX)
025700     END-READ.
025800 1125-EXIT.
025900     EXIT.
026000     EJECT
026100 1130-LOAD-MEMBER-TABLE.
026200     MOVE ZERO TO WS-MBR-COUNT.
026300     OPEN INPUT MEMBER-MASTER-IN.
026400     PERFORM 1135-READ-ONE-MEMBER THRU 1135-EXIT
026500         UNTIL FS-MEMBER-IN-EOF.
026600     CLOSE MEMBER-MASTER-IN.
026700 1130-EXIT.
026800     EXIT.
026900 1135-READ-ONE-MEMBER.
027000     READ MEMBER-MASTER-IN
027100         AT END SET FS-MEMBER-IN-EOF TO TRUE
027200         NOT AT END
027300             ADD 1 TO WS-MBR-COUNT
027400             SET MBR-IX TO WS-MBR-COUNT
027500             MOVE MBR-RECORD TO MTE-RECORD (MBR-IX)
027600     END-READ.
027700 1135-EXIT.
027800     EXIT.
027900     EJECT
028000 2000-PROCESS-TRANSACTIONS.
028100     EVALUATE TRUE
028200         WHEN TRAN-IS-CREATE-USR
028300             ADD 1 TO WS-TRAN-COUNT
028400             PERFORM 1100-CREATE-USER THRU 1100-EXIT
028500         WHEN TRAN-IS-UPDATE-USR
028600             ADD 1 TO WS-TRAN-COUNT
028700             PERFORM 1200-UPDATE-USER THRU 1200-EXIT
028800         WHEN TRAN-IS-DELETE-USR
028900             ADD 1 TO WS-TRAN-COUNT
029000             PERFORM 1300-DELETE-USER THRU 1300-EXIT
029100         WHEN TRAN-IS-ADD-MEMBER
029200             ADD 1 TO WS-TRAN-COUNT
029300             PERFORM 1400-ADD-MEMBER THRU 1400-EXIT
029400         WHEN TRAN-IS-DEL-MEMBER
029500             ADD 1 TO WS-TRAN-COUNT
029600             PERFORM 1500-REMOVE-MEMBER THRU 1500-EXIT
029700         WHEN TRAN-IS-LIST-USR
029800             PERFORM 1600-LIST-USER THRU 1600-EXIT
029900         WHEN OTHER
030000             CONTINUE
030100     END-EVALUATE.
030200     PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.
030300 2000-EXIT.
030400     EXIT.
030500     EJECT
030600 2900-READ-TRANSACTION.
030700     READ TRANSACTION-IN
030800         AT END SET EOF-TRANIN TO TRUE
030900     END-READ.
031000 2900-EXIT.
031100     EXIT.
031200     EJECT
031300***************************************************************
031400* SECTION 1000 - USER DIRECTORY (CREATE / UPDATE / DELETE)     *
031500***************************************************************
031600 1100-CREATE-USER.
031700* BUSINESS RULE 2 -- USR-USERNAME AND USR-EMAIL MUST EACH BE
031710* UNIQUE ACROSS THE TABLE.  TU-FULL-NAME MAY NOT BE SPACES
031720* (RFOWLER, 02/17/95).  THE EMAIL-DUPLICATE CHECK (1106-SCAN-
031730* EMAIL-DUP) WAS ADDED 01/22/02 -- THE LSL-0203 RENAME REVIEW
031740* FOUND CREATE-USR HAD ONLY EVER CHECKED USERNAME.  REQUEST
031750* LSL-0204.
031900     SET RECORD-NOT-FOUND TO TRUE.
032000     PERFORM 1105-SCAN-USERNAME THRU 1105-EXIT
032100         VARYING USR-SIX FROM 1 BY 1 UNTIL USR-SIX > WS-USR-COUNT.
032200     IF RECORD-WAS-FOUND OR TU-FULL-NAME = SPACES
032300         ADD 1 TO WS-REJECT-COUNT
032400         DISPLAY 'LSLUSRDR - CREATE-USR REJECTED, USERNAME '
032500             TU-USERNAME
032510     ELSE
032520         SET RECORD-NOT-FOUND TO TRUE
032530         PERFORM 1106-SCAN-EMAIL-DUP THRU 1106-EXIT
032540             VARYING USR-SIX FROM 1 BY 1 UNTIL USR-SIX > WS-USR-COUNT
032550         IF RECORD-WAS-FOUND
032560             ADD 1 TO WS-REJECT-COUNT
032570             DISPLAY 'LSLUSRDR - CREATE-USR REJECTED, EMAIL '
032580                 TU-EMAIL
032600         ELSE
032700             ADD 1 TO WS-NEXT-USR-ID
032800             ADD 1 TO WS-USR-COUNT
032900             SET USR-IX TO WS-USR-COUNT
033000             MOVE SPACES TO WS-USR-AREA
033100             MOVE WS-NEXT-USR-ID TO USR-ID OF WS-USR-AREA
033200             MOVE TU-USERNAME TO USR-USERNAME OF WS-USR-AREA
033300             MOVE TU-EMAIL TO USR-EMAIL OF WS-USR-AREA
033400             MOVE TU-FULL-NAME TO USR-FULL-NAME OF WS-USR-AREA
033500             IF TU-ACTIVE = SPACE
033600                 MOVE 'Y' TO USR-ACTIVE OF WS-USR-AREA
033700             ELSE
033800                 MOVE TU-ACTIVE TO USR-ACTIVE OF WS-USR-AREA
033900             END-IF
034000             MOVE WS-USR-AREA TO UTE-RECORD (USR-IX)
034100             ADD 1 TO WS-ACCEPT-COUNT
034200             DISPLAY 'LSLUSRDR - CREATE-USR ACCEPTED, USR-ID '
034300                 WS-NEXT-USR-ID
034350         END-IF
034400     END-IF.
034500 1100-EXIT.
034600     EXIT.
034700 1105-SCAN-USERNAME.
034800     MOVE UTE-RECORD (USR-SIX) TO WS-USR-AREA.
034900     IF USR-USERNAME OF WS-USR-AREA = TU-USERNAME
035000         SET RECORD-WAS-FOUND TO TRUE
035100     END-IF.
035200 1105-EXIT.
035300     EXIT.
035310 1106-SCAN-EMAIL-DUP.
035320     MOVE UTE-RECORD (USR-SIX) TO WS-USR-AREA.
035330     IF USR-EMAIL OF WS-USR-AREA = TU-EMAIL
035340         SET RECORD-WAS-FOUND TO TRUE
035350     END-IF.
035360 1106-EXIT.
035370     EXIT.
035400     EJECT
035500 1200-UPDATE-USER.
035510* BUSINESS RULE 2 -- A RENAME MAY NOT COLLIDE WITH AN EXISTING
035520* ROW.  USERNAME AND EMAIL ARE ONLY RE-CHECKED WHEN THE
035530* TRANSACTION ACTUALLY CHANGES THEM (HOWELLD, 01/21/02, AFTER
035540* THE LSL-0203 DUPLICATE-USERNAME-ON-RENAME INCIDENT).
035600     PERFORM 7500-FIND-USER-BY-ID THRU 7500-EXIT.
035700     IF RECORD-NOT-FOUND
035800         ADD 1 TO WS-REJECT-COUNT
035900         DISPLAY 'LSLUSRDR - UPDATE-USR REJECTED, USR-ID '
036000             TU-USER-ID
036100     ELSE
036110         SET RECORD-NOT-FOUND TO TRUE
036120         IF TU-USERNAME NOT = USR-USERNAME OF WS-USR-AREA
036130             PERFORM 1205-SCAN-USERNAME-DUP THRU 1205-EXIT
036140                 VARYING USR-SIX FROM 1 BY 1
036150                 UNTIL USR-SIX > WS-USR-COUNT
036160         END-IF
036170         IF RECORD-WAS-FOUND
036180             ADD 1 TO WS-REJECT-COUNT
036190             DISPLAY 'LSLUSRDR - UPDATE-USR REJECTED, USERNAME '
036195                 'ALREADY IN USE ' TU-USERNAME
036200         ELSE
036210             SET RECORD-NOT-FOUND TO TRUE
036220             IF TU-EMAIL NOT = USR-EMAIL OF WS-USR-AREA
036230                 PERFORM 1206-SCAN-EMAIL-DUP THRU 1206-EXIT
036240                     VARYING USR-SIX FROM 1 BY 1
036250                     UNTIL USR-SIX > WS-USR-COUNT
036260             END-IF
036270             IF RECORD-WAS-FOUND
036280                 ADD 1 TO WS-REJECT-COUNT
036290                 DISPLAY 'LSLUSRDR - UPDATE-USR REJECTED, EMAIL '
036295                     'ALREADY IN USE ' TU-EMAIL
036300             ELSE
036310                 MOVE TU-USERNAME TO USR-USERNAME OF WS-USR-AREA
036320                 MOVE TU-EMAIL TO USR-EMAIL OF WS-USR-AREA
036330                 MOVE TU-FULL-NAME TO USR-FULL-NAME OF WS-USR-AREA
036340                 MOVE TU-ACTIVE TO USR-ACTIVE OF WS-USR-AREA
036350                 MOVE WS-USR-AREA TO UTE-RECORD (USR-IX)
036360                 ADD 1 TO WS-ACCEPT-COUNT
036370                 DISPLAY 'LSLUSRDR - UPDATE-USR ACCEPTED, USR-ID '
036380                     TU-USER-ID
036390             END-IF
036400         END-IF
037000     END-IF.
037100 1200-EXIT.
037200     EXIT.
037210 1205-SCAN-USERNAME-DUP.
037220     MOVE UTE-RECORD (USR-SIX) TO WS-USR-SCAN-AREA.
037230     IF USR-USERNAME OF WS-USR-SCAN-AREA = TU-USERNAME
037240        AND USR-ID OF WS-USR-SCAN-AREA NOT = TU-USER-ID
037250         SET RECORD-WAS-FOUND TO TRUE
037260     END-IF.
037270 1205-EXIT.
037280     EXIT.
037290 1206-SCAN-EMAIL-DUP.
037300     MOVE UTE-RECORD (USR-SIX) TO WS-USR-SCAN-AREA.
037310     IF USR-EMAIL OF WS-USR-SCAN-AREA = TU-EMAIL
037320        AND USR-ID OF WS-USR-SCAN-AREA NOT = TU-USER-ID
037330         SET RECORD-WAS-FOUND TO TRUE
037340     END-IF.
037350 1206-EXIT.
037360     EXIT.
037370     EJECT
037400 1300-DELETE-USER.
037500     PERFORM 7500-FIND-USER-BY-ID THRU 7500-EXIT.
037600     IF RECORD-NOT-FOUND
037700         ADD 1 TO WS-REJECT-COUNT
037800         DISPLAY 'LSLUSRDR - DELETE-USR REJECTED, USR-ID '
037900             TU-USER-ID
038000     ELSE
038100         PERFORM 1305-SHIFT-USR-DOWN THRU 1305-EXIT
038200             VARYING USR-SIX FROM USR-IX BY 1
038300             UNTIL USR-SIX NOT LESS THAN WS-USR-COUNT
038400         SUBTRACT 1 FROM WS-USR-COUNT
038500         ADD 1 TO WS-ACCEPT-COUNT
038600         DISPLAY 'LSLUSRDR - DELETE-USR ACCEPTED, USR-ID '
038700             TU-USER-ID
038800     END-IF.
038900 1300-EXIT.
039000     EXIT.
039100 1305-SHIFT-USR-DOWN.
039200     MOVE UTE-RECORD (USR-SIX + 1) TO UTE-RECORD (USR-SIX).
039300 1305-EXIT.
039400     EXIT.
039500     EJECT
039600***************************************************************
039700* SECTION 1400 - MEMBERSHIP MAINTENANCE (IDEMPOTENT)           *
039800***************************************************************
039900 1400-ADD-MEMBER.
039910* BUSINESS RULE 10 -- ADDING A USER TO A GROUP HE ALREADY
039920* BELONGS TO IS ACCEPTED WITHOUT ERROR AND WITHOUT A DUPLICATE
039930* ROW (MCKENNA, 09/08/94 PILOT-RUN INCIDENT).
039940* ADD-MEMBER CHECKED GRP-ID BUT NEVER USR-ID -- A MEMBERSHIP
039950* ROW COULD BE FILED AGAINST A USER THAT DID NOT EXIST ON THE
039960* USER MASTER.  ADDED THE USR-ID CHECK (7500-FIND-USER-BY-ID)
039970* AHEAD OF THE EXISTING GROUP CHECK.  HOWELLD, 01/23/02,
039980* REQUEST LSL-0208.
039990     MOVE TM-USER-ID TO TU-USER-ID.
040000     PERFORM 7500-FIND-USER-BY-ID THRU 7500-EXIT.
040010     IF RECORD-NOT-FOUND
040020         ADD 1 TO WS-REJECT-COUNT
040030         DISPLAY 'LSLUSRDR - ADD-MEMBER REJECTED, NO SUCH USER '
040040             TM-USER-ID
040050     ELSE
040060         SET RECORD-NOT-FOUND TO TRUE
040070         PERFORM 1405-SCAN-GROUP-EXISTS THRU 1405-EXIT
040080             VARYING GRP-IX FROM 1 BY 1 UNTIL GRP-IX > WS-GRP-COUNT
040090         IF RECORD-NOT-FOUND
040100             ADD 1 TO WS-REJECT-COUNT
040110             DISPLAY 'LSLUSRDR - ADD-MEMBER REJECTED, NO SUCH GROUP '
040120                 TM-GROUP-ID
040130         ELSE
040140             SET RECORD-NOT-FOUND TO TRUE
040150             PERFORM 1410-SCAN-MEMBERSHIP THRU 1410-EXIT
040160                 VARYING MBR-SIX FROM 1 BY 1
040170                 UNTIL MBR-SIX > WS-MBR-COUNT
040180             IF RECORD-WAS-FOUND
040190                 ADD 1 TO WS-ACCEPT-COUNT
040200                 DISPLAY 'LSLUSRDR - ADD-MEMBER ALREADY A MEMBER, '
040210                     'NO ACTION, USER ' TM-USER-ID ' GROUP '
040220                     TM-GROUP-ID
040230             ELSE
040240                 ADD 1 TO WS-MBR-COUNT
040250                 SET MBR-IX TO WS-MBR-COUNT
040260                 MOVE SPACES TO WS-MBR-AREA
040270                 MOVE TM-USER-ID TO MBR-USER-ID OF WS-MBR-AREA
040280                 MOVE TM-GROUP-ID TO MBR-GROUP-ID OF WS-MBR-AREA
040290                 MOVE WS-MBR-AREA TO MTE-RECORD (MBR-IX)
040300                 ADD 1 TO WS-ACCEPT-COUNT
040310                 DISPLAY 'LSLUSRDR - ADD-MEMBER ACCEPTED, USER '
040320                     TM-USER-ID ' GROUP ' TM-GROUP-ID
040330             END-IF
040340         END-IF
040350     END-IF.
040360 1400-EXIT.
040370     EXIT.
043300 1405-SCAN-GROUP-EXISTS.
043400     MOVE GTE-RECORD (GRP-IX) TO WS-GRP-AREA.
043500     IF GRP-ID OF WS-GRP-AREA = TM-GROUP-ID
043600         SET RECORD-WAS-FOUND TO TRUE
043700     END-IF.
043800 1405-EXIT.
043900     EXIT.
044000 1410-SCAN-MEMBERSHIP.
044100     MOVE MTE-RECORD (MBR-SIX) TO WS-MBR-AREA.
044200     IF MBR-USER-ID OF WS-MBR-AREA = TM-USER-ID
044300        AND MBR-GROUP-ID OF WS-MBR-AREA = TM-GROUP-ID
044400         SET RECORD-WAS-FOUND TO TRUE
044500     END-IF.
044600 1410-EXIT.
044700     EXIT.
044800     EJECT
044900 1500-REMOVE-MEMBER.
044910* BUSINESS RULE 10 -- REMOVING A USER FROM A GROUP HE DOES NOT
044920* BELONG TO IS ACCEPTED WITHOUT ERROR -- BUT ONLY WHEN THE
044930* USR-ID AND GRP-ID THEMSELVES ARE VALID.  REMOVE-MEMBER USED
044940* TO TREAT ANY "ROW NOT FOUND" AS THAT IDEMPOTENT NO-ACTION
044950* CASE, EVEN WHEN THE ROW WAS ABSENT BECAUSE THE USER OR GROUP
044960* DID NOT EXIST AT ALL.  ADDED THE TWO EXISTENCE CHECKS BELOW
044970* SO A BAD USR-ID OR GRP-ID IS REJECTED INSTEAD OF ACCEPTED AS
044980* A NO-OP.  HOWELLD, 01/23/02, REQUEST LSL-0208.
044990     MOVE TM-USER-ID TO TU-USER-ID.
045000     PERFORM 7500-FIND-USER-BY-ID THRU 7500-EXIT.
045010     IF RECORD-NOT-FOUND
045020         ADD 1 TO WS-REJECT-COUNT
045030         DISPLAY 'LSLUSRDR - DEL-MEMBER REJECTED, NO SUCH USER '
045040             TM-USER-ID
045050     ELSE
045060         SET RECORD-NOT-FOUND TO TRUE
045070         PERFORM 1405-SCAN-GROUP-EXISTS THRU 1405-EXIT
045080             VARYING GRP-IX FROM 1 BY 1 UNTIL GRP-IX > WS-GRP-COUNT
045090         IF RECORD-NOT-FOUND
045100             ADD 1 TO WS-REJECT-COUNT
045110             DISPLAY 'LSLUSRDR - DEL-MEMBER REJECTED, NO SUCH GROUP '
045120                 TM-GROUP-ID
045130         ELSE
045140             SET RECORD-NOT-FOUND TO TRUE
045150             PERFORM 1505-SCAN-MBR-BY-KEY THRU 1505-EXIT
045160                 VARYING MBR-SIX FROM 1 BY 1
045170                 UNTIL MBR-SIX > WS-MBR-COUNT
045180             IF RECORD-NOT-FOUND
045190                 ADD 1 TO WS-ACCEPT-COUNT
045200                 DISPLAY 'LSLUSRDR - DEL-MEMBER NOT A MEMBER, NO '
045210                     'ACTION, USER ' TM-USER-ID ' GROUP '
045220                     TM-GROUP-ID
045230             ELSE
045240                 PERFORM 1510-SHIFT-MBR-DOWN THRU 1510-EXIT
045250                     VARYING MBR-SIX FROM MBR-IX BY 1
045260                     UNTIL MBR-SIX NOT LESS THAN WS-MBR-COUNT
045270                 SUBTRACT 1 FROM WS-MBR-COUNT
045280                 ADD 1 TO WS-ACCEPT-COUNT
045290                 DISPLAY 'LSLUSRDR - DEL-MEMBER ACCEPTED, USER '
045300                     TM-USER-ID ' GROUP ' TM-GROUP-ID
045310             END-IF
045320         END-IF
045330     END-IF.
045340 1500-EXIT.
045350     EXIT.
047000 1505-SCAN-MBR-BY-KEY.
047100     MOVE MTE-RECORD (MBR-SIX) TO WS-MBR-AREA.
047200     IF MBR-USER-ID OF WS-MBR-AREA = TM-USER-ID
047300        AND MBR-GROUP-ID OF WS-MBR-AREA = TM-GROUP-ID
047400         SET RECORD-WAS-FOUND TO TRUE
047500         SET MBR-IX TO MBR-SIX
047600     END-IF.
047700 1505-EXIT.
047800     EXIT.
047900 1510-SHIFT-MBR-DOWN.
048000     MOVE MTE-RECORD (MBR-SIX + 1) TO MTE-RECORD (MBR-SIX).
048100 1510-EXIT.
048200     EXIT.
048300     EJECT
048400 1600-LIST-USER.
048410* LIST-USR CARRIES FOUR QUERY MODES IN TQ-FILTER -- ALL, ACTIVE
048420* (ACTIVE-ONLY), BY-ID (TQ-USER-ID) AND BY-NAME (TQ-NAME AGAINST
048430* USR-USERNAME).  BY-ID AND BY-NAME ADDED 01/22/02 -- THE SEAT
048440* AUDIT HAD NO WAY TO PULL A SINGLE USER WITHOUT LISTING ALL AND
048450* GREPPING THE SYSOUT.  REQUEST LSL-0205.
048500     DISPLAY 'LSLUSRDR - LIST-USR QUERY, FILTER = ' TQ-FILTER.
048600     PERFORM 1605-LIST-ONE-USER THRU 1605-EXIT
048700         VARYING USR-SIX FROM 1 BY 1 UNTIL USR-SIX > WS-USR-COUNT.
048800 1600-EXIT.
048900     EXIT.
049000 1605-LIST-ONE-USER.
049100     MOVE UTE-RECORD (USR-SIX) TO WS-USR-AREA.
049150     EVALUATE TRUE
049160         WHEN TQ-FILTER = 'BY-ID'
049170             IF USR-ID OF WS-USR-AREA = TQ-USER-ID
049180                 PERFORM 1607-DISPLAY-USER THRU 1607-EXIT
049190             END-IF
049200         WHEN TQ-FILTER = 'BY-NAME'
049210             IF USR-USERNAME OF WS-USR-AREA = TQ-NAME (1:40)
049220                 PERFORM 1607-DISPLAY-USER THRU 1607-EXIT
049230             END-IF
049240         WHEN TQ-FILTER = 'ACTIVE'
049250             IF USR-IS-ACTIVE OF WS-USR-AREA
049260                 PERFORM 1607-DISPLAY-USER THRU 1607-EXIT
049270             END-IF
049280         WHEN OTHER
049290             PERFORM 1607-DISPLAY-USER THRU 1607-EXIT
049300     END-EVALUATE.
049800 1605-EXIT.
049900     EXIT.
049910 1607-DISPLAY-USER.
049920     DISPLAY '  ' USR-ID OF WS-USR-AREA ' '
049930         USR-USERNAME OF WS-USR-AREA ' '
049940         USR-FULL-NAME OF WS-USR-AREA.
049950 1607-EXIT.
049960     EXIT.
050000     EJECT
050100***************************************************************
050200* SECTION 7000 - SHARED LOOKUP SUBROUTINES                     *
050300***************************************************************
050400 7500-FIND-USER-BY-ID.
050500     SET RECORD-NOT-FOUND TO TRUE.
050600     PERFORM 7505-SCAN-USER-BY-ID THRU 7505-EXIT
050700         VARYING USR-SIX FROM 1 BY 1 UNTIL USR-SIX > WS-USR-COUNT.
050800 7500-EXIT.
050900     EXIT.
051000 7505-SCAN-USER-BY-ID.
051100     MOVE UTE-RECORD (USR-SIX) TO WS-USR-AREA.
051200     IF USR-ID OF WS-USR-AREA = TU-USER-ID
051300         SET RECORD-WAS-FOUND TO TRUE
051400         SET USR-IX TO USR-SIX
051500     END-IF.
051600 7505-EXIT.
051700     EXIT.
051800     EJECT
051900***************************************************************
052000* SECTION 9000 - END OF JOB                                    *
052100***************************************************************
052200 9000-END-OF-JOB.
052300     DISPLAY 'LSLUSRDR - TRANSACTIONS PROCESSED ' WS-TRAN-COUNT
052400         ' ACCEPTED ' WS-ACCEPT-COUNT
052500         ' REJECTED ' WS-REJECT-COUNT.
052600     OPEN OUTPUT USER-MASTER-OUT.
052700     PERFORM 9010-WRITE-ONE-USER THRU 9010-EXIT
052800         VARYING USR-IX FROM 1 BY 1 UNTIL USR-IX > WS-USR-COUNT.
052900     CLOSE USER-MASTER-OUT.
053000     OPEN OUTPUT MEMBER-MASTER-OUT.
053100     PERFORM 9020-WRITE-ONE-MEMBER THRU 9020-EXIT
053200         VARYING MBR-IX FROM 1 BY 1 UNTIL MBR-IX > WS-MBR-COUNT.
053300     CLOSE MEMBER-MASTER-OUT.
053400     CLOSE TRANSACTION-IN.
053500 9000-EXIT.
053600     EXIT.
053700 9010-WRITE-ONE-USER.
053800     MOVE UTE-RECORD (USR-IX) TO USR-RECORD-OUT.
053900     WRITE USR-RECORD-OUT.
054000 9010-EXIT.
054100     EXIT.
054200 9020-WRITE-ONE-MEMBER.
054300     MOVE MTE-RECORD (MBR-IX) TO MBR-RECORD-OUT.
054400     WRITE MBR-RECORD-OUT.
054500 9020-EXIT.
054600     EXIT.

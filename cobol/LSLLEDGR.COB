000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 22 JAN 2002 AT 16:48:02 BY  HOWELLD VERSION 10  *
000300 ID DIVISION.
000400 PROGRAM-ID. LSLLEDGR.
000500 AUTHOR. MCKENNA.
000600 INSTALLATION. DATA PROCESSING DIVISION - LICENSE SEAT LEDGER
000700               SYSTEM (LSL).
000800
000900               THIS PROGRAM IS THE LICENSE LEDGER POSTING RUN.
001000               IT READS ONE TRANSACTION PER LINE FROM
001100               TRANSACTION-IN AND, FOR EACH OF THE SEVEN LEDGER
001200               TRANSACTION CODES IT OWNS (CREATE, UPDATE, DELETE,
001300               ASSIGN-USR, REVOKE-USR, ASSIGN-GRP, REVOKE-GRP),
001400               VALIDATES THE TRANSACTION AGAINST THE CURRENT
001500               LICENSE, USER, GROUP, USER-LICENSE AND
001600               GROUP-LICENSE MASTERS, POSTS THE SEAT-COUNT
001700               CHANGE, APPENDS AN AUDIT ROW TO THE LICENSE
001800               HISTORY FILE, AND PRINTS ONE LINE OF THE LICENSE
001900               LEDGER RUN REPORT.  TRANSACTION CODES OWNED BY
002000               THE OTHER LEDGER-SUITE PROGRAMS (LSLUSRDR,
002100               LSLGRPDR, LSLHRPTS) ARE SKIPPED WITHOUT COMMENT.
002200
002300               METHOD OF OPERATION: THE LICENSE, USER-LICENSE
002400               AND GROUP-LICENSE MASTERS ARE SEQUENTIAL FILES
002500               WITH NO NATIVE INDEXED ACCESS ON THIS SYSTEM; AT
002600               OPEN TIME EACH IS READ ENTIRELY INTO A WORKING
002700               STORAGE TABLE, TRANSACTIONS ARE POSTED AGAINST
002800               THE TABLE IN MEMORY, AND AT END OF JOB THE WHOLE
002900               TABLE IS WRITTEN BACK OUT TO REPLACE THE MASTER.
003000               THE USER AND GROUP MASTERS ARE LOADED READ-ONLY
003100               FOR EXISTENCE CHECKS ONLY AND ARE NEVER REWRITTEN
003200               BY THIS PROGRAM.
003300 DATE-WRITTEN. 11 MAR 91.
003400 DATE-COMPILED.
003500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003600*****************************************************************
003700*                                                               *
003800*   PROPERTY OF THE DATA PROCESSING DIVISION.  NOT FOR          *
003900*   DISTRIBUTION OUTSIDE THE LICENSE SEAT LEDGER PROJECT.       *
004000*   UNAUTHORIZED COPYING OR DISCLOSURE OF THIS LISTING IS       *
004100*   PROHIBITED BY COMPANY POLICY DP-114.                        *
004200*                                                               *
004300*****************************************************************
004400* CHANGE LOG                                                    *
004500*---------------------------------------------------------------*
004600* 03/11/91 MCKENNA  ORIGINAL PROGRAM.  LEDGER PROJECT LSL-0001. *
004700* 04/02/91 MCKENNA  ADDED GROUP-LICENSE ALLOCATE/REVOKE LOGIC.  *
004800* 08/04/93 RFOWLER  ADDED LIC-DESCRIPTION TO CREATE/UPDATE.     *
004900*                   REQUEST LSL-0077.                          *
005000* 02/17/95 RFOWLER  ADDED LH-DETAILS FREE-TEXT ON HISTORY ROWS. *
005100*                   REQUEST LSL-0104.                          *
005200* 07/19/96 RFOWLER  LIST-LIC, LIST-ULC, LIST-GLC QUERY CODES    *
005300*                   ADDED FOR THE QUARTERLY SEAT AUDIT.         *
005400*                   REQUEST LSL-0129.                          *
005500* 01/09/99 TPARISH  Y2K REMEDIATION - ALL DATE FIELDS EXPANDED  *
005600*                   FROM YYMMDD TO CCYYMMDD.  REQUEST LSL-0166. *
005700* 06/21/99 TPARISH  Y2K - CENTURY WINDOW REMOVED FROM DATE      *
005800*                   COMPARE LOGIC, NOW A STRAIGHT 8-DIGIT       *
005900*                   COMPARE.  REQUEST LSL-0171.                *
006000* 11/02/00 HOWELLD  CORRECTED USED-SEATS FLOOR-AT-ZERO LOGIC ON *
006100*                   REVOKE-GRP -- WAS FLOORING THE WRONG FIELD. *
006200*                   REQUEST LSL-0188.                          *
006300* 01/14/02 HOWELLD  REWORKED EVERY TABLE SCAN TO THE OUT-OF-    *
006400*                   LINE PERFORM-THRU FORM PER SHOP STANDARDS   *
006500*                   REVIEW DP-STD-02.  NO LOGIC CHANGE.         *
006600*                   REQUEST LSL-0201.                          *
006610* 01/21/02 HOWELLD  7300-STAMP-IF-ABSENT AND 7400-STAMP-ALWAYS  *
006620*                   WERE WIRED IN AS CONTINUE STUBS BACK IN THE *
006630*                   LSL-0166 Y2K PASS AND NEVER FINISHED.  THEY *
006640*                   NOW READ TRAN-DATE/TRAN-TIME OFF THE        *
006650*                   TRANSACTION RECORD SO A BATCH-SUPPLIED      *
006660*                   CREATED/ASSIGNED STAMP SURVIVES INSTEAD OF  *
006670*                   BEING OVERLAID BY TODAY'S DATE ON CREATE,   *
006680*                   ASSIGN-USR AND ASSIGN-GRP.  UPDATED/REVOKED *
006690*                   STAMPS STILL ALWAYS TAKE THE RUN DATE.      *
006700*                   REQUEST LSL-0202.                          *
006705* 01/22/02 HOWELLD  LIST-ULC AND LIST-GLC NEVER CHECKED THAT    *
006706*                   THE USER/LICENSE OR GROUP/LICENSE KEY BEING *
006707*                   QUERIED WAS ON FILE -- A BAD ID JUST CAME   *
006708*                   BACK EMPTY WITH NO REJECTION.  ADDED AN     *
006709*                   EXISTENCE CHECK (7600/7500 FOR LIST-ULC,    *
006710*                   NEW 7700-FIND-GROUP-BY-ID/7500 FOR LIST-GLC)*
006711*                   AHEAD OF THE LISTING LOOP IN EACH.          *
006712*                   REQUEST LSL-0206.                          *
006713* 01/22/02 HOWELLD  REMOVED 6200-CHECK-CONTROL-BREAK -- IT WAS  *
006714*                   NEVER PERFORMED FROM ANYWHERE IN THE        *
006715*                   PROGRAM AND ITS OWN BANNER SAID THE ACTUAL  *
006716*                   BREAK-ON-LIC-ID LOGIC WAS ALREADY HANDLED   *
006717*                   IN-LINE IN 6100.  REQUEST LSL-0207.         *
006718*---------------------------------------------------------------*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-370.
007100 OBJECT-COMPUTER. IBM-370.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON LSL-RERUN-SWITCH.
007500     EJECT
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT LICENSE-MASTER-IN  ASSIGN TO LICMSTI
007900            FILE STATUS IS FS-LICENSE-IN.
008000     SELECT LICENSE-MASTER-OUT ASSIGN TO LICMSTO
008100            FILE STATUS IS FS-LICENSE-OUT.
008200     SELECT USER-MASTER        ASSIGN TO USRMSTI
008300            FILE STATUS IS FS-USER.
008400     SELECT GROUP-MASTER       ASSIGN TO GRPMSTI
008500            FILE STATUS IS FS-GROUP.
008600     SELECT USER-LIC-MASTER-IN  ASSIGN TO USRLICI
008700            FILE STATUS IS FS-USRLIC-IN.
008800     SELECT USER-LIC-MASTER-OUT ASSIGN TO USRLICO
008900            FILE STATUS IS FS-USRLIC-OUT.
009000     SELECT GROUP-LIC-MASTER-IN  ASSIGN TO GRPLICI
009100            FILE STATUS IS FS-GRPLIC-IN.
009200     SELECT GROUP-LIC-MASTER-OUT ASSIGN TO GRPLICO
009300            FILE STATUS IS FS-GRPLIC-OUT.
009400     SELECT LICENSE-HISTORY-FILE ASSIGN TO LICHIST
009500            FILE STATUS IS FS-HISTORY.
009600     SELECT TRANSACTION-IN     ASSIGN TO TRANIN
009700            FILE STATUS IS FS-TRANIN.
009800     SELECT REPORT-OUT         ASSIGN TO RPTOUT
009900            FILE STATUS IS FS-RPTOUT.
010000     EJECT
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  LICENSE-MASTER-IN
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600 COPY LICMSTR.
010700 FD  LICENSE-MASTER-OUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  LIC-RECORD-OUT              PIC X(700).
011100 FD  USER-MASTER
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD.
011400 COPY USRMSTR.
011500 FD  GROUP-MASTER
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD.
011800 COPY GRPMSTR.
011900 FD  USER-LIC-MASTER-IN
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD.
012200 COPY USRLIC.
012300 FD  USER-LIC-MASTER-OUT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600 01  UL-RECORD-OUT               PIC X(600).
012700 FD  GROUP-LIC-MASTER-IN
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD.
013000 COPY GRPLIC.
013100 FD  GROUP-LIC-MASTER-OUT
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD.
013400 01  GL-RECORD-OUT               PIC X(600).
013500 FD  LICENSE-HISTORY-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD.
013800 COPY LICHIST.
013900 FD  TRANSACTION-IN
014000     RECORDING MODE IS V
014100     LABEL RECORDS ARE OMITTED.
014200 COPY TRANREC.
014300 FD  REPORT-OUT
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD.
014600 01  REPORT-LINE                 PIC X(133).
014700     EJECT
014800 WORKING-STORAGE SECTION.
014900 77  WS-LIC-MAX                  PIC 9(05) BINARY VALUE 00500.
015000 77  WS-UL-MAX                   PIC 9(05) BINARY VALUE 02000.
015100 77  WS-GL-MAX                   PIC 9(05) BINARY VALUE 01000.
015200 77  WS-USR-MAX                  PIC 9(05) BINARY VALUE 02000.
015300 77  WS-GRP-MAX                  PIC 9(05) BINARY VALUE 00500.
015400 77  WS-LIC-COUNT                PIC 9(05) BINARY VALUE ZERO.
015500 77  WS-UL-COUNT                 PIC 9(05) BINARY VALUE ZERO.
015600 77  WS-GL-COUNT                 PIC 9(05) BINARY VALUE ZERO.
015700 77  WS-USR-COUNT                PIC 9(05) BINARY VALUE ZERO.
015800 77  WS-GRP-COUNT                PIC 9(05) BINARY VALUE ZERO.
015900 77  WS-NEXT-LIC-ID              PIC 9(09) BINARY VALUE ZERO.
016000 77  WS-NEXT-UL-ID               PIC 9(09) BINARY VALUE ZERO.
016100 77  WS-NEXT-GL-ID               PIC 9(09) BINARY VALUE ZERO.
016200 77  WS-NEXT-LH-ID               PIC 9(09) BINARY VALUE ZERO.
016300 77  WS-TRAN-COUNT               PIC S9(07) BINARY VALUE ZERO.
016400 77  WS-ACCEPT-COUNT             PIC S9(07) BINARY VALUE ZERO.
016500 77  WS-REJECT-COUNT             PIC S9(07) BINARY VALUE ZERO.
016600 77  WS-BREAK-COUNT              PIC S9(07) BINARY VALUE ZERO.
016700 77  WS-PRIOR-LIC-ID             PIC 9(09) VALUE ZERO.
016800 77  WS-AVAILABLE-SEATS          PIC S9(07) BINARY VALUE ZERO.
016900 77  WS-DELTA-SEATS              PIC S9(07) BINARY VALUE ZERO.
017000 77  LSL-RERUN-SWITCH            PIC X VALUE 'N'.
017100 77  ABND-PGM                    PIC X(8) VALUE 'CEE3ABD'.
017200 01  WS-FILE-STATUSES.
017300     05  FS-LICENSE-IN           PIC XX.
017400         88  FS-LICENSE-IN-OK    VALUE '00'.
017500         88  FS-LICENSE-IN-EOF   VALUE '10'.
017600     05  FS-LICENSE-OUT          PIC XX.
017700     05  FS-USER                 PIC XX.
017800         88  FS-USER-OK          VALUE '00'.
017900         88  FS-USER-EOF         VALUE '10'.
018000     05  FS-GROUP                PIC XX.
018100         88  FS-GROUP-OK         VALUE '00'.
018200         88  FS-GROUP-EOF        VALUE '10'.
018300     05  FS-USRLIC-IN            PIC XX.
018400         88  FS-USRLIC-IN-OK     VALUE '00'.
018500         88  FS-USRLIC-IN-EOF    VALUE '10'.
018600     05  FS-USRLIC-OUT           PIC XX.
018700     05  FS-GRPLIC-IN            PIC XX.
018800         88  FS-GRPLIC-IN-OK     VALUE '00'.
018900         88  FS-GRPLIC-IN-EOF    VALUE '10'.
019000     05  FS-GRPLIC-OUT           PIC XX.
019100     05  FS-HISTORY              PIC XX.
019200     05  FS-TRANIN               PIC XX.
019300         88  FS-TRANIN-OK        VALUE '00'.
019400         88  FS-TRANIN-EOF       VALUE '10'.
019500     05  FS-RPTOUT               PIC XX.
019600 01  WS-SWITCHES.
019700     05  WS-EOF-TRANIN           PIC X VALUE 'N'.
019800         88  EOF-TRANIN          VALUE 'Y'.
019900     05  WS-TRAN-ACCEPTED        PIC X VALUE 'N'.
020000         88  TRAN-ACCEPTED       VALUE 'Y'.
020100         88  TRAN-REJECTED       VALUE 'N'.
020200     05  WS-FOUND-SWITCH         PIC X VALUE 'N'.
020300         88  RECORD-WAS-FOUND    VALUE 'Y'.
020400         88  RECORD-NOT-FOUND    VALUE 'N'.
020500     05  WS-FIRST-DETAIL-SWITCH  PIC X VALUE 'Y'.
020600         88  FIRST-DETAIL-LINE   VALUE 'Y'.
020700 01  WS-CURRENT-STAMP.
020800     05  WS-CURRENT-DATE         PIC 9(08).
020900     05  WS-CURRENT-TIME         PIC 9(06).
021000 01  WS-CURRENT-STAMP-X REDEFINES WS-CURRENT-STAMP
021100                                 PIC X(14).
021120* BUSINESS RULE 8 "RESULT" AREA -- 7300-STAMP-IF-ABSENT AND
021130* 7400-STAMP-ALWAYS LEAVE THEIR ANSWER HERE FOR THE CALLING
021140* PARAGRAPH TO MOVE INTO THE RECORD.  REQUEST LSL-0202.
021150 01  WS-STAMP-RESULT.
021160     05  WS-STAMP-DATE-OUT       PIC 9(08).
021170     05  WS-STAMP-TIME-OUT       PIC 9(06).
021200 01  WS-TODAY-FROM-SYSTEM.
021300     05  WS-TODAY-CC             PIC 99.
021400     05  WS-TODAY-YY             PIC 99.
021500     05  WS-TODAY-MM             PIC 99.
021600     05  WS-TODAY-DD             PIC 99.
021700 01  WS-TIME-FROM-SYSTEM.
021800     05  WS-TIME-HH              PIC 99.
021900     05  WS-TIME-MN              PIC 99.
022000     05  WS-TIME-SS              PIC 99.
022100     05  WS-TIME-HS              PIC 99.
022200     EJECT
022300* LICENSE MASTER TABLE -- LOADED FROM LICENSE-MASTER-IN AT OPEN
022400* AND REWRITTEN WHOLE TO LICENSE-MASTER-OUT AT END OF JOB.
022500 01  LIC-TABLE.
022600     05  LIC-TABLE-ENTRY OCCURS 1 TO 500 TIMES
022700                         DEPENDING ON WS-LIC-COUNT
022800                         INDEXED BY LIC-IX, LIC-SIX.
022900         10  LTE-RECORD          PIC X(700).
023000 01  USR-TABLE.
023100     05  USR-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
023200                         DEPENDING ON WS-USR-COUNT
023300                         INDEXED BY USR-IX.
023400         10  UTE-RECORD          PIC X(250).
023500 01  GRP-TABLE.
023600     05  GRP-TABLE-ENTRY OCCURS 1 TO 500 TIMES
023700                         DEPENDING ON WS-GRP-COUNT
023800                         INDEXED BY GRP-IX.
023900         10  GTE-RECORD          PIC X(600).
024000 01  UL-TABLE.
024100     05  UL-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
024200                        DEPENDING ON WS-UL-COUNT
024300                        INDEXED BY UL-IX, UL-SIX.
024400         10  UTLE-RECORD         PIC X(600).
024500 01  GL-TABLE.
024600     05  GL-TABLE-ENTRY OCCURS 1 TO 1000 TIMES
024700                        DEPENDING ON WS-GL-COUNT
024800                        INDEXED BY GL-IX, GL-SIX.
024900         10  GTLE-RECORD         PIC X(600).
025000     EJECT
025100* WORKING COPIES OF THE MASTER RECORD LAYOUTS, USED TO MOVE A
025200* TABLE ENTRY OUT FOR EXAMINATION/UPDATE AND BACK IN AGAIN.
025300 01  WS-LIC-WORK.
025400 COPY LICMSTR REPLACING LIC-RECORD BY WS-LIC-AREA.
025500 01  WS-USR-WORK.
025600 COPY USRMSTR REPLACING USR-RECORD BY WS-USR-AREA.
025700 01  WS-GRP-WORK.
025800 COPY GRPMSTR REPLACING GRP-RECORD BY WS-GRP-AREA.
025900 01  WS-UL-WORK.
026000 COPY USRLIC REPLACING UL-RECORD BY WS-UL-AREA.
026100 01  WS-GL-WORK.
026200 COPY GRPLIC REPLACING GL-RECORD BY WS-GL-AREA.
026300 01  WS-LH-WORK.
026400 COPY LICHIST REPLACING LH-RECORD BY WS-LH-AREA.
026500     EJECT
026600 01  WS-HISTORY-PARMS.
026700     05  WS-HP-LICENSE-ID        PIC 9(09).
026800     05  WS-HP-USER-ID           PIC 9(09).
026900     05  WS-HP-GROUP-ID          PIC 9(09).
027000     05  WS-HP-ACTION-TYPE       PIC X(28).
027100     05  WS-HP-DESCRIPTION       PIC X(1000).
027200     05  WS-HP-DETAILS           PIC X(2000).
027300 COPY RPTLINE.
027400     EJECT
027500 PROCEDURE DIVISION.
027600 0000-MAINLINE.
027700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
027800     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
027900         UNTIL EOF-TRANIN.
028000     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
028100     GOBACK.
028200     EJECT
028300 1000-INITIALIZE.
028400     ACCEPT WS-TODAY-FROM-SYSTEM FROM DATE.
028500     ACCEPT WS-TIME-FROM-SYSTEM FROM TIME.
028600     IF WS-TODAY-YY < 70
028700         MOVE 20 TO WS-TODAY-CC
028800     ELSE
028900         MOVE 19 TO WS-TODAY-CC
029000     END-IF.
029100     STRING WS-TODAY-CC WS-TODAY-YY WS-TODAY-MM WS-TODAY-DD
029200         DELIMITED BY SIZE INTO WS-CURRENT-DATE.
029300     STRING WS-TIME-HH WS-TIME-MN WS-TIME-SS
029400         DELIMITED BY SIZE INTO WS-CURRENT-TIME.
029500     PERFORM 1100-LOAD-LICENSE-TABLE THRU 1100-EXIT.
029600     PERFORM 1200-LOAD-USER-TABLE THRU 1200-EXIT.
029700     PERFORM 1300-LOAD-GROUP-TABLE THRU 1300-EXIT.
029800     PERFORM 1400-LOAD-USER-LIC-TABLE THRU 1400-EXIT.
029900     PERFORM 1500-LOAD-GROUP-LIC-TABLE THRU 1500-EXIT.
030000     OPEN EXTEND LICENSE-HISTORY-FILE.
030100     IF NOT FS-HISTORY = '00' AND FS-HISTORY NOT = '05'
030200        DISPLAY 'LSLLEDGR - CANNOT OPEN LICENSE-HISTORY-FILE '
030300                'STATUS ' FS-HISTORY
030400        CALL ABND-PGM
030500     END-IF.
030600     OPEN INPUT TRANSACTION-IN.
030700     OPEN OUTPUT REPORT-OUT.
030800     IF NOT FS-TRANIN-OK
030900        DISPLAY 'LSLLEDGR - CANNOT OPEN TRANSACTION-IN STATUS '
031000                FS-TRANIN
031100        CALL ABND-PGM
031200     END-IF.
031300     PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.
031400 1000-EXIT.
031500     EXIT.
031600     EJECT
031700 1100-LOAD-LICENSE-TABLE.
031800     MOVE ZERO TO WS-LIC-COUNT.
031900     OPEN INPUT LICENSE-MASTER-IN.
032000     PERFORM 1105-READ-ONE-LICENSE THRU 1105-EXIT
032100         UNTIL FS-LICENSE-IN-EOF.
032200     CLOSE LICENSE-MASTER-IN.
032300 1100-EXIT.
032400     EXIT.
032500 1105-READ-ONE-LICENSE.
032600     READ LICENSE-MASTER-IN
032700         AT END SET FS-LICENSE-IN-EOF TO TRUE
032800         NOT AT END
032900             ADD 1 TO WS-LIC-COUNT
033000             SET LIC-IX TO WS-LIC-COUNT
033100             MOVE LIC-RECORD TO LTE-RECORD (LIC-IX)
033200             IF LIC-ID > WS-NEXT-LIC-ID
033300                 MOVE LIC-ID TO WS-NEXT-LIC-ID
033400             END-IF
033500     END-READ.
033600 1105-EXIT.
033700     EXIT.
033800     EJECT
033900 1200-LOAD-USER-TABLE.
034000     MOVE ZERO TO WS-USR-COUNT.
034100     OPEN INPUT USER-MASTER.
034200     PERFORM 1205-READ-ONE-USER THRU 1205-EXIT
034300         UNTIL FS-USER-EOF.
034400     CLOSE USER-MASTER.
034500 1200-EXIT.
034600     EXIT.
034700 1205-READ-ONE-USER.
034800     READ USER-MASTER
034900         AT END SET FS-USER-EOF TO TRUE
035000         NOT AT END
035100             ADD 1 TO WS-USR-COUNT
035200             SET USR-IX TO WS-USR-COUNT
035300             MOVE USR-RECORD TO UTE-RECORD (USR-IX)
035400     END-READ.
035500 1205-EXIT.
035600     EXIT.
035700     EJECT
035800 1300-LOAD-GROUP-TABLE.
035900     MOVE ZERO TO WS-GRP-COUNT.
036000     OPEN INPUT GROUP-MASTER.
036100     PERFORM 1305-READ-ONE-GROUP THRU 1305-EXIT
036200         UNTIL FS-GROUP-EOF.
036300     CLOSE GROUP-MASTER.
036400 1300-EXIT.
036500     EXIT.
036600 1305-READ-ONE-GROUP.
036700     READ GROUP-MASTER
036800         AT END SET FS-GROUP-EOF TO TRUE
036900         NOT AT END
037000             ADD 1 TO WS-GRP-COUNT
037100             SET GRP-IX TO WS-GRP-COUNT
037200             MOVE GRP-RECORD TO GTE-RECORD (GRP-IX)
037300     END-READ.
037400 1305-EXIT.
037500     EXIT.
037600     EJECT
037700 1400-LOAD-USER-LIC-TABLE.
037800     MOVE ZERO TO WS-UL-COUNT.
037900     OPEN INPUT USER-LIC-MASTER-IN.
038000     PERFORM 1405-READ-ONE-USER-LIC THRU 1405-EXIT
038100         UNTIL FS-USRLIC-IN-EOF.
038200     CLOSE USER-LIC-MASTER-IN.
038300 1400-EXIT.
038400     EXIT.
038500 1405-READ-ONE-USER-LIC.
038600     READ USER-LIC-MASTER-IN
038700         AT END SET FS-USRLIC-IN-EOF TO TRUE
038800         NOT AT END
038900             ADD 1 TO WS-UL-COUNT
039000             SET UL-IX TO WS-UL-COUNT
039100             MOVE UL-RECORD TO UTLE-RECORD (UL-IX)
039200             IF UL-ID > WS-NEXT-UL-ID
039300                 MOVE UL-ID TO WS-NEXT-UL-ID
039400             END-IF
039500     END-READ.
039600 1405-EXIT.
039700     EXIT.
039800     EJECT
039900 1500-LOAD-GROUP-LIC-TABLE.
040000     MOVE ZERO TO WS-GL-COUNT.
040100     OPEN INPUT GROUP-LIC-MASTER-IN.
040200     PERFORM 1505-READ-ONE-GROUP-LIC THRU 1505-EXIT
040300         UNTIL FS-GRPLIC-IN-EOF.
040400     CLOSE GROUP-LIC-MASTER-IN.
040500 1500-EXIT.
040600     EXIT.
040700 1505-READ-ONE-GROUP-LIC.
040800     READ GROUP-LIC-MASTER-IN
040900         AT END SET FS-GRPLIC-IN-EOF TO TRUE
041000         NOT AT END
041100             ADD 1 TO WS-GL-COUNT
041200             SET GL-IX TO WS-GL-COUNT
041300             MOVE GL-RECORD TO GTLE-RECORD (GL-IX)
041400             IF GL-ID > WS-NEXT-GL-ID
041500                 MOVE GL-ID TO WS-NEXT-GL-ID
041600             END-IF
041700     END-READ.
041800 1505-EXIT.
041900     EXIT.
042000     EJECT
042100 2000-PROCESS-TRANSACTIONS.
042200     ADD 1 TO WS-TRAN-COUNT.
042300     SET TRAN-REJECTED TO TRUE.
042400     EVALUATE TRUE
042500         WHEN TRAN-IS-CREATE
042600             PERFORM 1110-CREATE-LICENSE THRU 1110-EXIT
042700         WHEN TRAN-IS-UPDATE
042800             PERFORM 1210-UPDATE-LICENSE THRU 1210-EXIT
042900         WHEN TRAN-IS-DELETE
043000             PERFORM 1310-DELETE-LICENSE THRU 1310-EXIT
043100         WHEN TRAN-IS-ASSIGN-USR
043200             PERFORM 2110-ASSIGN-LICENSE-USER THRU 2110-EXIT
043300         WHEN TRAN-IS-REVOKE-USR
043400             PERFORM 2210-REVOKE-LICENSE-USER THRU 2210-EXIT
043500         WHEN TRAN-IS-ASSIGN-GRP
043600             PERFORM 3110-ASSIGN-LICENSE-GROUP THRU 3110-EXIT
043700         WHEN TRAN-IS-REVOKE-GRP
043800             PERFORM 3210-REVOKE-LICENSE-GROUP THRU 3210-EXIT
043900         WHEN TRAN-IS-LIST-LIC
044000             PERFORM 1410-LIST-LICENSE THRU 1410-EXIT
044100         WHEN TRAN-IS-LIST-ULC
044200             PERFORM 2310-LIST-USER-LICENSE THRU 2310-EXIT
044300         WHEN TRAN-IS-LIST-GLC
044400             PERFORM 3310-LIST-GROUP-LICENSE THRU 3310-EXIT
044500         WHEN OTHER
044600             CONTINUE
044700     END-EVALUATE.
044800     PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.
044900 2000-EXIT.
045000     EXIT.
045100     EJECT
045200 2900-READ-TRANSACTION.
045300     READ TRANSACTION-IN
045400         AT END SET EOF-TRANIN TO TRUE
045500     END-READ.
045600 2900-EXIT.
045700     EXIT.
045800     EJECT
045900***************************************************************
046000* SECTION 1000 - LICENSE LEDGER (CREATE / UPDATE / DELETE /    *
046100*                 LIST)                                        *
046200***************************************************************
046300 1110-CREATE-LICENSE.
046400     MOVE 'CREATE    ' TO RPD-TRAN-TYPE.
046500     SET RECORD-NOT-FOUND TO TRUE.
046600     PERFORM 1115-SCAN-LIC-KEY THRU 1115-EXIT
046700         VARYING LIC-SIX FROM 1 BY 1 UNTIL LIC-SIX > WS-LIC-COUNT.
046800     IF RECORD-WAS-FOUND
046900         MOVE ZERO TO RPD-LIC-ID
047000         MOVE TL-SOFTWARE-NAME TO RPD-SOFTWARE-NAME
047100         PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
047200     ELSE
047300         ADD 1 TO WS-NEXT-LIC-ID
047400         ADD 1 TO WS-LIC-COUNT
047500         SET LIC-IX TO WS-LIC-COUNT
047600         MOVE SPACES TO WS-LIC-AREA
047700         MOVE WS-NEXT-LIC-ID TO LIC-ID OF WS-LIC-AREA
047800         MOVE TL-SOFTWARE-NAME TO LIC-SOFTWARE-NAME OF WS-LIC-AREA
047900         MOVE TL-LIC-KEY TO LIC-KEY OF WS-LIC-AREA
048000         MOVE TL-TOTAL-SEATS TO LIC-TOTAL-SEATS OF WS-LIC-AREA
048100         MOVE ZERO TO LIC-USED-SEATS OF WS-LIC-AREA
048200         MOVE TL-EXPIRATION-DATE TO
048300             LIC-EXPIRATION-DATE OF WS-LIC-AREA
048400         MOVE TL-EXPIRATION-TIME TO
048500             LIC-EXPIRATION-TIME OF WS-LIC-AREA
048600         IF TL-ACTIVE = SPACE
048700             MOVE 'Y' TO LIC-ACTIVE OF WS-LIC-AREA
048800         ELSE
048900             MOVE TL-ACTIVE TO LIC-ACTIVE OF WS-LIC-AREA
049000         END-IF
049100         MOVE TL-DESCRIPTION TO LIC-DESCRIPTION OF WS-LIC-AREA
049150         PERFORM 7300-STAMP-IF-ABSENT THRU 7300-EXIT
049160         MOVE WS-STAMP-DATE-OUT TO LIC-CREATED-DATE OF WS-LIC-AREA
049170         MOVE WS-STAMP-TIME-OUT TO LIC-CREATED-TIME OF WS-LIC-AREA
049400         PERFORM 7400-STAMP-ALWAYS THRU 7400-EXIT
049450         MOVE WS-STAMP-DATE-OUT TO LIC-UPDATED-DATE OF WS-LIC-AREA
049500         MOVE WS-STAMP-TIME-OUT TO LIC-UPDATED-TIME OF WS-LIC-AREA
049600         MOVE WS-LIC-AREA TO LTE-RECORD (LIC-IX)
049700         MOVE WS-NEXT-LIC-ID TO WS-HP-LICENSE-ID
049800         MOVE ZERO TO WS-HP-USER-ID WS-HP-GROUP-ID
049900         MOVE 'LICENSE_CREATED' TO WS-HP-ACTION-TYPE
050000         STRING 'LICENSE ' TL-SOFTWARE-NAME DELIMITED BY SIZE
050100             INTO WS-HP-DESCRIPTION
050200         MOVE SPACES TO WS-HP-DETAILS
050300         STRING 'TOTAL SEATS=' TL-TOTAL-SEATS
050400             ' EXPIRATION=' TL-EXPIRATION-DATE
050500             DELIMITED BY SIZE INTO WS-HP-DETAILS
050600         PERFORM 8000-CREATE-HISTORY-ENTRY THRU 8000-EXIT
050700         SET TRAN-ACCEPTED TO TRUE
050800         MOVE WS-NEXT-LIC-ID TO RPD-LIC-ID
050900         MOVE TL-SOFTWARE-NAME TO RPD-SOFTWARE-NAME
051000         MOVE LIC-USED-SEATS OF WS-LIC-AREA TO RPD-USED-SEATS
051100         PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
051200     END-IF.
051300 1110-EXIT.
051400     EXIT.
051500 1115-SCAN-LIC-KEY.
051600     MOVE LTE-RECORD (LIC-SIX) TO WS-LIC-AREA.
051700     IF LIC-KEY OF WS-LIC-AREA = TL-LIC-KEY
051800         SET RECORD-WAS-FOUND TO TRUE
051900     END-IF.
052000 1115-EXIT.
052100     EXIT.
052200     EJECT
052300 1210-UPDATE-LICENSE.
052400     MOVE 'UPDATE    ' TO RPD-TRAN-TYPE.
052500     PERFORM 7500-FIND-LICENSE-BY-ID THRU 7500-EXIT.
052600     IF RECORD-NOT-FOUND
052700         MOVE TL-LIC-ID TO RPD-LIC-ID
052800         MOVE SPACES TO RPD-SOFTWARE-NAME
052900         PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
053000     ELSE
053100         MOVE LIC-TOTAL-SEATS OF WS-LIC-AREA TO WS-DELTA-SEATS
053200         MOVE TL-SOFTWARE-NAME TO
053300             LIC-SOFTWARE-NAME OF WS-LIC-AREA
053400         MOVE TL-TOTAL-SEATS TO LIC-TOTAL-SEATS OF WS-LIC-AREA
053500         MOVE TL-EXPIRATION-DATE TO
053600             LIC-EXPIRATION-DATE OF WS-LIC-AREA
053700         MOVE TL-EXPIRATION-TIME TO
053800             LIC-EXPIRATION-TIME OF WS-LIC-AREA
053900         MOVE TL-ACTIVE TO LIC-ACTIVE OF WS-LIC-AREA
054000         MOVE TL-DESCRIPTION TO LIC-DESCRIPTION OF WS-LIC-AREA
054100         PERFORM 7400-STAMP-ALWAYS THRU 7400-EXIT
054150         MOVE WS-STAMP-DATE-OUT TO LIC-UPDATED-DATE OF WS-LIC-AREA
054200         MOVE WS-STAMP-TIME-OUT TO LIC-UPDATED-TIME OF WS-LIC-AREA
054300         MOVE WS-LIC-AREA TO LTE-RECORD (LIC-IX)
054400         MOVE TL-LIC-ID TO WS-HP-LICENSE-ID
054500         MOVE ZERO TO WS-HP-USER-ID WS-HP-GROUP-ID
054600         MOVE 'LICENSE_UPDATED' TO WS-HP-ACTION-TYPE
054700         STRING 'LICENSE ' TL-SOFTWARE-NAME ' UPDATED'
054800             DELIMITED BY SIZE INTO WS-HP-DESCRIPTION
054900         MOVE SPACES TO WS-HP-DETAILS
055000         PERFORM 8000-CREATE-HISTORY-ENTRY THRU 8000-EXIT
055100         IF TL-TOTAL-SEATS NOT = WS-DELTA-SEATS
055200             MOVE TL-LIC-ID TO WS-HP-LICENSE-ID
055300             MOVE ZERO TO WS-HP-USER-ID WS-HP-GROUP-ID
055400             IF TL-TOTAL-SEATS > WS-DELTA-SEATS
055500                 MOVE 'SEATS_INCREASED' TO WS-HP-ACTION-TYPE
055600             ELSE
055700                 MOVE 'SEATS_DECREASED' TO WS-HP-ACTION-TYPE
055800             END-IF
055900             STRING 'TOTAL SEATS CHANGED FROM ' WS-DELTA-SEATS
056000                 ' TO ' TL-TOTAL-SEATS
056100                 DELIMITED BY SIZE INTO WS-HP-DESCRIPTION
056200             MOVE SPACES TO WS-HP-DETAILS
056300             PERFORM 8000-CREATE-HISTORY-ENTRY THRU 8000-EXIT
056400         END-IF
056500         SET TRAN-ACCEPTED TO TRUE
056600         MOVE TL-LIC-ID TO RPD-LIC-ID
056700         MOVE TL-SOFTWARE-NAME TO RPD-SOFTWARE-NAME
056800         MOVE LIC-USED-SEATS OF WS-LIC-AREA TO RPD-USED-SEATS
056900         PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
057000     END-IF.
057100 1210-EXIT.
057200     EXIT.
057300     EJECT
057400 1310-DELETE-LICENSE.
057500     MOVE 'DELETE    ' TO RPD-TRAN-TYPE.
057600     PERFORM 7500-FIND-LICENSE-BY-ID THRU 7500-EXIT.
057700     IF RECORD-NOT-FOUND
057800         MOVE TL-LIC-ID TO RPD-LIC-ID
057900         MOVE SPACES TO RPD-SOFTWARE-NAME
058000         PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
058100     ELSE
058200         MOVE TL-LIC-ID TO WS-HP-LICENSE-ID
058300         MOVE ZERO TO WS-HP-USER-ID WS-HP-GROUP-ID
058400         MOVE 'LICENSE_DELETED' TO WS-HP-ACTION-TYPE
058500         STRING 'LICENSE ' LIC-SOFTWARE-NAME OF WS-LIC-AREA
058600             ' DELETED' DELIMITED BY SIZE INTO WS-HP-DESCRIPTION
058700         MOVE SPACES TO WS-HP-DETAILS
058800         MOVE TL-LIC-ID TO RPD-LIC-ID
058900         MOVE LIC-SOFTWARE-NAME OF WS-LIC-AREA TO
059000             RPD-SOFTWARE-NAME
059100         PERFORM 8000-CREATE-HISTORY-ENTRY THRU 8000-EXIT
059200         PERFORM 1315-SHIFT-LIC-DOWN THRU 1315-EXIT
059300             VARYING LIC-SIX FROM LIC-IX BY 1
059400             UNTIL LIC-SIX NOT LESS THAN WS-LIC-COUNT
059500         SUBTRACT 1 FROM WS-LIC-COUNT
059600         SET TRAN-ACCEPTED TO TRUE
059700         MOVE SPACES TO RPD-USED-SEATS
059800         PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
059900     END-IF.
060000 1310-EXIT.
060100     EXIT.
060200 1315-SHIFT-LIC-DOWN.
060300     MOVE LTE-RECORD (LIC-SIX + 1) TO LTE-RECORD (LIC-SIX).
060400 1315-EXIT.
060500     EXIT.
060600     EJECT
060700 1410-LIST-LICENSE.
060800* LIST-LIC QUERY CODE -- TQ-FILTER = 'ALL', 'ACTIVE' OR
060900* 'AVAILABLE'.  RESULTS ARE WRITTEN TO SYSOUT, NOT TO THE
061000* LEDGER REPORT -- THE REPORT LAYOUT IN RPTLINE IS SPECIFIC TO
061100* THE SEVEN POSTING TRANSACTION TYPES.
061200     DISPLAY 'LSLLEDGR - LIST-LIC QUERY, FILTER = ' TQ-FILTER.
061300     PERFORM 1415-LIST-ONE-LICENSE THRU 1415-EXIT
061400         VARYING LIC-SIX FROM 1 BY 1 UNTIL LIC-SIX > WS-LIC-COUNT.
061500     SUBTRACT 1 FROM WS-TRAN-COUNT.
061600 1410-EXIT.
061700     EXIT.
061800 1415-LIST-ONE-LICENSE.
061900     MOVE LTE-RECORD (LIC-SIX) TO WS-LIC-AREA.
062000     EVALUATE TQ-FILTER
062100         WHEN 'ACTIVE'
062200             IF LIC-IS-ACTIVE OF WS-LIC-AREA
062300                 DISPLAY '  ' LIC-ID OF WS-LIC-AREA ' '
062400                     LIC-SOFTWARE-NAME OF WS-LIC-AREA
062500             END-IF
062600         WHEN 'AVAILABLE'
062700             IF LIC-USED-SEATS OF WS-LIC-AREA <
062800                LIC-TOTAL-SEATS OF WS-LIC-AREA
062900                 DISPLAY '  ' LIC-ID OF WS-LIC-AREA ' '
063000                     LIC-SOFTWARE-NAME OF WS-LIC-AREA
063100             END-IF
063200         WHEN OTHER
063300             DISPLAY '  ' LIC-ID OF WS-LIC-AREA ' '
063400                 LIC-SOFTWARE-NAME OF WS-LIC-AREA
063500     END-EVALUATE.
063600 1415-EXIT.
063700     EXIT.
063800     EJECT
063900***************************************************************
064000* SECTION 2000 - USER-LICENSE (SEAT) ASSIGNMENT                *
064100***************************************************************
064200 2110-ASSIGN-LICENSE-USER.
064300     MOVE 'ASSIGN-USR' TO RPD-TRAN-TYPE.
064400     MOVE TAU-LIC-ID TO RPD-LIC-ID.
064500     MOVE SPACES TO RPD-SOFTWARE-NAME RPD-USED-SEATS.
064600     MOVE TAU-LIC-ID TO TL-LIC-ID.
064700     PERFORM 7500-FIND-LICENSE-BY-ID THRU 7500-EXIT.
064800     IF RECORD-NOT-FOUND
064900         PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
065000     ELSE
065100         MOVE LIC-SOFTWARE-NAME OF WS-LIC-AREA TO
065200             RPD-SOFTWARE-NAME
065300         MOVE TAU-USER-ID TO TQ-USER-ID
065400         PERFORM 7600-FIND-USER-BY-ID THRU 7600-EXIT
065500         IF RECORD-NOT-FOUND
065600             PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
065700         ELSE
065800             PERFORM 2150-FIND-ACTIVE-USER-LIC THRU 2150-EXIT
065900             PERFORM 7100-COMPUTE-AVAILABLE THRU 7100-EXIT
066000             IF RECORD-WAS-FOUND OR WS-AVAILABLE-SEATS <= 0
066100                 PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
066200             ELSE
066300                 ADD 1 TO WS-NEXT-UL-ID
066400                 ADD 1 TO WS-UL-COUNT
066500                 SET UL-IX TO WS-UL-COUNT
066600                 MOVE SPACES TO WS-UL-AREA
066700                 MOVE WS-NEXT-UL-ID TO UL-ID OF WS-UL-AREA
066800                 MOVE TAU-USER-ID TO UL-USER-ID OF WS-UL-AREA
066900                 MOVE TAU-LIC-ID TO UL-LICENSE-ID OF WS-UL-AREA
066950                 PERFORM 7300-STAMP-IF-ABSENT THRU 7300-EXIT
067000                 MOVE WS-STAMP-DATE-OUT TO
067100                     UL-ASSIGNED-DATE OF WS-UL-AREA
067200                 MOVE WS-STAMP-TIME-OUT TO
067300                     UL-ASSIGNED-TIME OF WS-UL-AREA
067400                 MOVE ZERO TO UL-REVOKED-DATE OF WS-UL-AREA
067500                     UL-REVOKED-TIME OF WS-UL-AREA
067600                 MOVE 'Y' TO UL-ACTIVE OF WS-UL-AREA
067700                 MOVE TAU-NOTES TO UL-NOTES OF WS-UL-AREA
067800                 MOVE WS-UL-AREA TO UTLE-RECORD (UL-IX)
067900                 MOVE 1 TO WS-DELTA-SEATS
068000                 PERFORM 7200-ADJUST-USED-SEATS THRU 7200-EXIT
068100                 MOVE TAU-LIC-ID TO WS-HP-LICENSE-ID
068200                 MOVE TAU-USER-ID TO WS-HP-USER-ID
068300                 MOVE ZERO TO WS-HP-GROUP-ID
068400                 MOVE 'LICENSE_ASSIGNED_TO_USER' TO
068500                     WS-HP-ACTION-TYPE
068600                 STRING 'SEAT ASSIGNED TO USER ' TAU-USER-ID
068700                     DELIMITED BY SIZE INTO WS-HP-DESCRIPTION
068800                 MOVE TAU-NOTES TO WS-HP-DETAILS
068900                 PERFORM 8000-CREATE-HISTORY-ENTRY THRU 8000-EXIT
069000                 SET TRAN-ACCEPTED TO TRUE
069100                 MOVE LIC-USED-SEATS OF WS-LIC-AREA TO
069200                     RPD-USED-SEATS
069300                 PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
069400             END-IF
069500         END-IF
069600     END-IF.
069700 2110-EXIT.
069800     EXIT.
069900     EJECT
070000 2150-FIND-ACTIVE-USER-LIC.
070100* RULE 5 -- A USER MAY NOT HOLD TWO SIMULTANEOUSLY ACTIVE SEATS
070200* OF THE SAME LICENSE.  REVOKED (ACTIVE = 'N') ROWS DO NOT BLOCK.
070300     SET RECORD-NOT-FOUND TO TRUE.
070400     PERFORM 2155-SCAN-USER-LIC THRU 2155-EXIT
070500         VARYING UL-SIX FROM 1 BY 1 UNTIL UL-SIX > WS-UL-COUNT.
070600 2150-EXIT.
070700     EXIT.
070800 2155-SCAN-USER-LIC.
070900     MOVE UTLE-RECORD (UL-SIX) TO WS-UL-AREA.
071000     IF UL-USER-ID OF WS-UL-AREA = TAU-USER-ID
071100        AND UL-LICENSE-ID OF WS-UL-AREA = TAU-LIC-ID
071200        AND UL-IS-ACTIVE OF WS-UL-AREA
071300         SET RECORD-WAS-FOUND TO TRUE
071400     END-IF.
071500 2155-EXIT.
071600     EXIT.
071700     EJECT
071800 2210-REVOKE-LICENSE-USER.
071900     MOVE 'REVOKE-USR' TO RPD-TRAN-TYPE.
072000     MOVE SPACES TO RPD-SOFTWARE-NAME.
072100     SET RECORD-NOT-FOUND TO TRUE.
072200     PERFORM 2215-SCAN-UL-BY-ID THRU 2215-EXIT
072300         VARYING UL-SIX FROM 1 BY 1 UNTIL UL-SIX > WS-UL-COUNT.
072400     IF RECORD-NOT-FOUND
072500         MOVE ZERO TO RPD-LIC-ID
072600         MOVE SPACES TO RPD-USED-SEATS
072700         PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
072800     ELSE
072900         MOVE 'N' TO UL-ACTIVE OF WS-UL-AREA
072950         PERFORM 7400-STAMP-ALWAYS THRU 7400-EXIT
073000         MOVE WS-STAMP-DATE-OUT TO UL-REVOKED-DATE OF WS-UL-AREA
073100         MOVE WS-STAMP-TIME-OUT TO UL-REVOKED-TIME OF WS-UL-AREA
073200         MOVE WS-UL-AREA TO UTLE-RECORD (UL-IX)
073300         MOVE UL-LICENSE-ID OF WS-UL-AREA TO TL-LIC-ID
073400         MOVE TL-LIC-ID TO RPD-LIC-ID
073500         PERFORM 7500-FIND-LICENSE-BY-ID THRU 7500-EXIT
073600         IF RECORD-WAS-FOUND
073700             MOVE LIC-SOFTWARE-NAME OF WS-LIC-AREA TO
073800                 RPD-SOFTWARE-NAME
073900             MOVE -1 TO WS-DELTA-SEATS
074000             PERFORM 7200-ADJUST-USED-SEATS THRU 7200-EXIT
074100             MOVE LIC-USED-SEATS OF WS-LIC-AREA TO RPD-USED-SEATS
074200         END-IF
074300         MOVE UL-LICENSE-ID OF WS-UL-AREA TO WS-HP-LICENSE-ID
074400         MOVE UL-USER-ID OF WS-UL-AREA TO WS-HP-USER-ID
074500         MOVE ZERO TO WS-HP-GROUP-ID
074600         MOVE 'LICENSE_REVOKED_FROM_USER' TO WS-HP-ACTION-TYPE
074700         STRING 'SEAT REVOKED FROM USER '
074800             UL-USER-ID OF WS-UL-AREA
074900             DELIMITED BY SIZE INTO WS-HP-DESCRIPTION
075000         MOVE SPACES TO WS-HP-DETAILS
075100         PERFORM 8000-CREATE-HISTORY-ENTRY THRU 8000-EXIT
075200         SET TRAN-ACCEPTED TO TRUE
075300         PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
075400     END-IF.
075500 2210-EXIT.
075600     EXIT.
075700 2215-SCAN-UL-BY-ID.
075800     MOVE UTLE-RECORD (UL-SIX) TO WS-UL-AREA.
075900     IF UL-ID OF WS-UL-AREA = TAU-UL-ID
076000         SET RECORD-WAS-FOUND TO TRUE
076100         SET UL-IX TO UL-SIX
076200     END-IF.
076300 2215-EXIT.
076400     EXIT.
076500     EJECT
076600 2310-LIST-USER-LICENSE.
076610* LIST-ULC MUST REJECT A QUERY AGAINST A USER OR LICENSE THAT
076620* IS NOT ON FILE -- THE SCAN IN 2315 BELOW JUST FILTERS THE
076630* TABLE AND WOULD OTHERWISE PRINT NOTHING FOR A BOGUS KEY WITH
076640* NO REJECTION RECORDED.  ADDED 01/22/02, REQUEST LSL-0206.
076650     DISPLAY 'LSLLEDGR - LIST-ULC QUERY, USER/LICENSE = '
076660         TQ-USER-ID ' / ' TQ-LIC-ID.
076670     PERFORM 2312-VALIDATE-ULC-KEY THRU 2312-EXIT.
076680     IF RECORD-NOT-FOUND
076690         ADD 1 TO WS-REJECT-COUNT
076700         DISPLAY 'LSLLEDGR - LIST-ULC REJECTED, KEY NOT FOUND'
076710     ELSE
076720         PERFORM 2315-LIST-ONE-UL THRU 2315-EXIT
076730             VARYING UL-SIX FROM 1 BY 1 UNTIL UL-SIX > WS-UL-COUNT
076740         SUBTRACT 1 FROM WS-TRAN-COUNT
076750     END-IF.
076760 2310-EXIT.
076770     EXIT.
076780 2312-VALIDATE-ULC-KEY.
076790     SET RECORD-WAS-FOUND TO TRUE.
076800     EVALUATE TQ-FILTER
076810         WHEN 'BY-USER'
076820             PERFORM 7600-FIND-USER-BY-ID THRU 7600-EXIT
076830         WHEN 'BY-LICENSE'
076840             MOVE TQ-LIC-ID TO TL-LIC-ID
076850             PERFORM 7500-FIND-LICENSE-BY-ID THRU 7500-EXIT
076860     END-EVALUATE.
076870 2312-EXIT.
076880     EXIT.
077400 2315-LIST-ONE-UL.
077500     MOVE UTLE-RECORD (UL-SIX) TO WS-UL-AREA.
077600     IF UL-IS-ACTIVE OF WS-UL-AREA
077700        AND ((TQ-FILTER = 'BY-USER'
077800              AND UL-USER-ID OF WS-UL-AREA = TQ-USER-ID)
077900         OR  (TQ-FILTER = 'BY-LICENSE'
078000              AND UL-LICENSE-ID OF WS-UL-AREA = TQ-LIC-ID))
078100         DISPLAY '  UL-ID ' UL-ID OF WS-UL-AREA
078200             ' USER ' UL-USER-ID OF WS-UL-AREA
078300             ' LICENSE ' UL-LICENSE-ID OF WS-UL-AREA
078400     END-IF.
078500 2315-EXIT.
078600     EXIT.
078700     EJECT
078800***************************************************************
078900* SECTION 3000 - GROUP-LICENSE (SEAT BLOCK) ALLOCATION          *
079000***************************************************************
079100 3110-ASSIGN-LICENSE-GROUP.
079200     MOVE 'ASSIGN-GRP' TO RPD-TRAN-TYPE.
079300     MOVE TAG-LIC-ID TO RPD-LIC-ID.
079400     MOVE SPACES TO RPD-SOFTWARE-NAME RPD-USED-SEATS.
079500     MOVE TAG-LIC-ID TO TL-LIC-ID.
079600     PERFORM 7500-FIND-LICENSE-BY-ID THRU 7500-EXIT.
079700     IF RECORD-NOT-FOUND
079800         PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
079900     ELSE
080000         MOVE LIC-SOFTWARE-NAME OF WS-LIC-AREA TO
080100             RPD-SOFTWARE-NAME
080200         SET RECORD-NOT-FOUND TO TRUE
080300         PERFORM 3115-SCAN-GROUP-ID THRU 3115-EXIT
080400             VARYING GRP-IX FROM 1 BY 1 UNTIL GRP-IX > WS-GRP-COUNT
080500         IF RECORD-NOT-FOUND
080600             PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
080700         ELSE
080800             PERFORM 3150-FIND-ACTIVE-GRP-LIC THRU 3150-EXIT
080900             PERFORM 7100-COMPUTE-AVAILABLE THRU 7100-EXIT
081000             IF RECORD-WAS-FOUND
081100                OR WS-AVAILABLE-SEATS < TAG-ALLOCATED-SEATS
081200                 PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
081300             ELSE
081400                 ADD 1 TO WS-NEXT-GL-ID
081500                 ADD 1 TO WS-GL-COUNT
081600                 SET GL-IX TO WS-GL-COUNT
081700                 MOVE SPACES TO WS-GL-AREA
081800                 MOVE WS-NEXT-GL-ID TO GL-ID OF WS-GL-AREA
081900                 MOVE TAG-GROUP-ID TO GL-GROUP-ID OF WS-GL-AREA
082000                 MOVE TAG-LIC-ID TO GL-LICENSE-ID OF WS-GL-AREA
082100                 MOVE TAG-ALLOCATED-SEATS TO
082200                     GL-ALLOCATED-SEATS OF WS-GL-AREA
082250                 PERFORM 7300-STAMP-IF-ABSENT THRU 7300-EXIT
082300                 MOVE WS-STAMP-DATE-OUT TO
082400                     GL-ASSIGNED-DATE OF WS-GL-AREA
082500                 MOVE WS-STAMP-TIME-OUT TO
082600                     GL-ASSIGNED-TIME OF WS-GL-AREA
082700                 MOVE ZERO TO GL-REVOKED-DATE OF WS-GL-AREA
082800                     GL-REVOKED-TIME OF WS-GL-AREA
082900                 MOVE 'Y' TO GL-ACTIVE OF WS-GL-AREA
083000                 MOVE TAG-NOTES TO GL-NOTES OF WS-GL-AREA
083100                 MOVE WS-GL-AREA TO GTLE-RECORD (GL-IX)
083200                 MOVE TAG-ALLOCATED-SEATS TO WS-DELTA-SEATS
083300                 PERFORM 7200-ADJUST-USED-SEATS THRU 7200-EXIT
083400                 MOVE TAG-LIC-ID TO WS-HP-LICENSE-ID
083500                 MOVE ZERO TO WS-HP-USER-ID
083600                 MOVE TAG-GROUP-ID TO WS-HP-GROUP-ID
083700                 MOVE 'LICENSE_ASSIGNED_TO_GROUP' TO
083800                     WS-HP-ACTION-TYPE
083900                 STRING 'SEAT BLOCK OF ' TAG-ALLOCATED-SEATS
084000                     ' ASSIGNED TO GROUP ' TAG-GROUP-ID
084100                     DELIMITED BY SIZE INTO WS-HP-DESCRIPTION
084200                 MOVE TAG-NOTES TO WS-HP-DETAILS
084300                 PERFORM 8000-CREATE-HISTORY-ENTRY THRU 8000-EXIT
084400                 SET TRAN-ACCEPTED TO TRUE
084500                 MOVE LIC-USED-SEATS OF WS-LIC-AREA TO
084600                     RPD-USED-SEATS
084700                 PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
084800             END-IF
084900         END-IF
085000     END-IF.
085100 3110-EXIT.
085200     EXIT.
085300 3115-SCAN-GROUP-ID.
085400     MOVE GTE-RECORD (GRP-IX) TO WS-GRP-AREA.
085500     IF GRP-ID OF WS-GRP-AREA = TAG-GROUP-ID
085600         SET RECORD-WAS-FOUND TO TRUE
085700     END-IF.
085800 3115-EXIT.
085900     EXIT.
086000     EJECT
086100 3150-FIND-ACTIVE-GRP-LIC.
086200* RULE 5 -- A GROUP MAY NOT HOLD TWO SIMULTANEOUSLY ACTIVE SEAT
086300* BLOCKS OF THE SAME LICENSE.
086400     SET RECORD-NOT-FOUND TO TRUE.
086500     PERFORM 3155-SCAN-GRP-LIC THRU 3155-EXIT
086600         VARYING GL-SIX FROM 1 BY 1 UNTIL GL-SIX > WS-GL-COUNT.
086700 3150-EXIT.
086800     EXIT.
086900 3155-SCAN-GRP-LIC.
087000     MOVE GTLE-RECORD (GL-SIX) TO WS-GL-AREA.
087100     IF GL-GROUP-ID OF WS-GL-AREA = TAG-GROUP-ID
087200        AND GL-LICENSE-ID OF WS-GL-AREA = TAG-LIC-ID
087300        AND GL-IS-ACTIVE OF WS-GL-AREA
087400         SET RECORD-WAS-FOUND TO TRUE
087500     END-IF.
087600 3155-EXIT.
087700     EXIT.
087800     EJECT
087900 3210-REVOKE-LICENSE-GROUP.
088000     MOVE 'REVOKE-GRP' TO RPD-TRAN-TYPE.
088100     MOVE SPACES TO RPD-SOFTWARE-NAME.
088200     SET RECORD-NOT-FOUND TO TRUE.
088300     PERFORM 3215-SCAN-GL-BY-ID THRU 3215-EXIT
088400         VARYING GL-SIX FROM 1 BY 1 UNTIL GL-SIX > WS-GL-COUNT.
088500     IF RECORD-NOT-FOUND
088600         MOVE ZERO TO RPD-LIC-ID
088700         MOVE SPACES TO RPD-USED-SEATS
088800         PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
088900     ELSE
089000         MOVE GL-ALLOCATED-SEATS OF WS-GL-AREA TO WS-DELTA-SEATS
089100         MOVE 'N' TO GL-ACTIVE OF WS-GL-AREA
089150         PERFORM 7400-STAMP-ALWAYS THRU 7400-EXIT
089200         MOVE WS-STAMP-DATE-OUT TO GL-REVOKED-DATE OF WS-GL-AREA
089300         MOVE WS-STAMP-TIME-OUT TO GL-REVOKED-TIME OF WS-GL-AREA
089400         MOVE WS-GL-AREA TO GTLE-RECORD (GL-IX)
089500         MOVE GL-LICENSE-ID OF WS-GL-AREA TO TL-LIC-ID
089600         MOVE TL-LIC-ID TO RPD-LIC-ID
089700         PERFORM 7500-FIND-LICENSE-BY-ID THRU 7500-EXIT
089800         IF RECORD-WAS-FOUND
089900             MOVE LIC-SOFTWARE-NAME OF WS-LIC-AREA TO
090000                 RPD-SOFTWARE-NAME
090100             COMPUTE WS-DELTA-SEATS = 0 - WS-DELTA-SEATS
090200             PERFORM 7200-ADJUST-USED-SEATS THRU 7200-EXIT
090300             MOVE LIC-USED-SEATS OF WS-LIC-AREA TO RPD-USED-SEATS
090400         END-IF
090500         MOVE GL-LICENSE-ID OF WS-GL-AREA TO WS-HP-LICENSE-ID
090600         MOVE ZERO TO WS-HP-USER-ID
090700         MOVE GL-GROUP-ID OF WS-GL-AREA TO WS-HP-GROUP-ID
090800         MOVE 'LICENSE_REVOKED_FROM_GROUP' TO WS-HP-ACTION-TYPE
090900         STRING 'SEAT BLOCK OF ' GL-ALLOCATED-SEATS OF WS-GL-AREA
091000             ' FREED FROM GROUP ' GL-GROUP-ID OF WS-GL-AREA
091100             DELIMITED BY SIZE INTO WS-HP-DESCRIPTION
091200         MOVE SPACES TO WS-HP-DETAILS
091300         PERFORM 8000-CREATE-HISTORY-ENTRY THRU 8000-EXIT
091400         SET TRAN-ACCEPTED TO TRUE
091500         PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT
091600     END-IF.
091700 3210-EXIT.
091800     EXIT.
091900 3215-SCAN-GL-BY-ID.
092000     MOVE GTLE-RECORD (GL-SIX) TO WS-GL-AREA.
092100     IF GL-ID OF WS-GL-AREA = TAG-GL-ID
092200         SET RECORD-WAS-FOUND TO TRUE
092300         SET GL-IX TO GL-SIX
092400     END-IF.
092500 3215-EXIT.
092600     EXIT.
092700     EJECT
092710* LIST-GLC MUST REJECT A QUERY AGAINST A GROUP OR LICENSE THAT
092720* IS NOT ON FILE -- THE SCAN IN 3315 BELOW JUST FILTERS THE
092730* TABLE AND WOULD OTHERWISE PRINT NOTHING FOR A BOGUS KEY WITH
092740* NO REJECTION RECORDED.  ADDED 01/22/02, REQUEST LSL-0206.
092800 3310-LIST-GROUP-LICENSE.
092810     DISPLAY 'LSLLEDGR - LIST-GLC QUERY, GROUP/LICENSE = '
092820         TQ-USER-ID ' / ' TQ-LIC-ID.
092830     PERFORM 3312-VALIDATE-GLC-KEY THRU 3312-EXIT.
092840     IF RECORD-NOT-FOUND
092850         ADD 1 TO WS-REJECT-COUNT
092860         DISPLAY 'LSLLEDGR - LIST-GLC REJECTED, KEY NOT FOUND'
092870     ELSE
092880         PERFORM 3315-LIST-ONE-GL THRU 3315-EXIT
092890             VARYING GL-SIX FROM 1 BY 1 UNTIL GL-SIX > WS-GL-COUNT
092900         SUBTRACT 1 FROM WS-TRAN-COUNT
092910     END-IF.
092920 3310-EXIT.
092930     EXIT.
092940 3312-VALIDATE-GLC-KEY.
092950     SET RECORD-WAS-FOUND TO TRUE.
092960     EVALUATE TQ-FILTER
092970         WHEN 'BY-GROUP'
092980             PERFORM 7700-FIND-GROUP-BY-ID THRU 7700-EXIT
092990         WHEN 'BY-LICENSE'
093000             MOVE TQ-LIC-ID TO TL-LIC-ID
093010             PERFORM 7500-FIND-LICENSE-BY-ID THRU 7500-EXIT
093020     END-EVALUATE.
093030 3312-EXIT.
093040     EXIT.
093600 3315-LIST-ONE-GL.
093700     MOVE GTLE-RECORD (GL-SIX) TO WS-GL-AREA.
093800     IF GL-IS-ACTIVE OF WS-GL-AREA
093900        AND ((TQ-FILTER = 'BY-GROUP'
094000              AND GL-GROUP-ID OF WS-GL-AREA = TQ-USER-ID)
094100         OR  (TQ-FILTER = 'BY-LICENSE'
094200              AND GL-LICENSE-ID OF WS-GL-AREA = TQ-LIC-ID))
094300         DISPLAY '  GL-ID ' GL-ID OF WS-GL-AREA
094400             ' GROUP ' GL-GROUP-ID OF WS-GL-AREA
094500             ' LICENSE ' GL-LICENSE-ID OF WS-GL-AREA
094600     END-IF.
094700 3315-EXIT.
094800     EXIT.
094900     EJECT
095000***************************************************************
095100* SECTION 6000 - LICENSE LEDGER RUN REPORT                     *
095200***************************************************************
095300 6100-WRITE-DETAIL-LINE.
095400     IF NOT FIRST-DETAIL-LINE
095500        AND RPD-LIC-ID NOT = WS-PRIOR-LIC-ID
095600         PERFORM 6300-WRITE-SUBTOTAL-LINE THRU 6300-EXIT
095700     END-IF.
095800     SET FIRST-DETAIL-LINE TO 'N'.
095900     MOVE RPD-LIC-ID TO WS-PRIOR-LIC-ID.
096000     ADD 1 TO WS-BREAK-COUNT.
096100     IF TRAN-ACCEPTED
096200         MOVE 'OK' TO RPD-STATUS
096300         ADD 1 TO WS-ACCEPT-COUNT
096400     ELSE
096500         MOVE 'RJ' TO RPD-STATUS
096600         MOVE SPACES TO RPD-USED-SEATS
096700         ADD 1 TO WS-REJECT-COUNT
096800     END-IF.
096900     MOVE RPT-DETAIL-LINE TO REPORT-LINE.
097000     WRITE REPORT-LINE.
097100 6100-EXIT.
097200     EXIT.
097300     EJECT
098100 6300-WRITE-SUBTOTAL-LINE.
098200     MOVE WS-PRIOR-LIC-ID TO RPS-LIC-ID.
098300     MOVE WS-BREAK-COUNT TO RPS-COUNT.
098400     PERFORM 7510-FIND-LICENSE-BY-ID-SILENT THRU 7510-EXIT.
098500     IF RECORD-WAS-FOUND
098600         MOVE LIC-USED-SEATS OF WS-LIC-AREA TO RPS-USED-SEATS
098700     ELSE
098800         MOVE ZERO TO RPS-USED-SEATS
098900     END-IF.
099000     MOVE RPT-SUBTOTAL-LINE TO REPORT-LINE.
099100     WRITE REPORT-LINE.
099200     MOVE ZERO TO WS-BREAK-COUNT.
099300 6300-EXIT.
099400     EXIT.
099500     EJECT
099600 6400-WRITE-FINAL-TOTALS.
099700     IF NOT FIRST-DETAIL-LINE
099800         PERFORM 6300-WRITE-SUBTOTAL-LINE THRU 6300-EXIT
099900     END-IF.
100000     MOVE WS-TRAN-COUNT TO RPF-PROCESSED.
100100     MOVE WS-ACCEPT-COUNT TO RPF-ACCEPTED.
100200     MOVE WS-REJECT-COUNT TO RPF-REJECTED.
100300     MOVE RPT-FINAL-LINE TO REPORT-LINE.
100400     WRITE REPORT-LINE.
100500 6400-EXIT.
100600     EXIT.
100700     EJECT
100800***************************************************************
100900* SECTION 7000 - SHARED LOOKUP AND COMPUTE SUBROUTINES         *
101000***************************************************************
101100 7100-COMPUTE-AVAILABLE.
101200* BUSINESS RULE 1 -- AVAILABLE SEATS = TOTAL - USED, COMPUTED   *
101300* ON DEMAND, NEVER STORED.                                     *
101400     COMPUTE WS-AVAILABLE-SEATS =
101500         LIC-TOTAL-SEATS OF WS-LIC-AREA -
101600         LIC-USED-SEATS OF WS-LIC-AREA.
101700 7100-EXIT.
101800     EXIT.
101900     EJECT
102000 7200-ADJUST-USED-SEATS.
102100* BUSINESS RULE 6 -- USED-SEATS INCREMENTS OR DECREMENTS BY
102200* WS-DELTA-SEATS (POSITIVE ON ASSIGN, NEGATIVE ON REVOKE),
102300* FLOORED AT ZERO ON THE WAY DOWN.
102400     ADD WS-DELTA-SEATS TO LIC-USED-SEATS OF WS-LIC-AREA.
102500     IF LIC-USED-SEATS OF WS-LIC-AREA < 0
102600         MOVE ZERO TO LIC-USED-SEATS OF WS-LIC-AREA
102700     END-IF.
102800     MOVE WS-LIC-AREA TO LTE-RECORD (LIC-IX).
102900 7200-EXIT.
103000     EXIT.
103100     EJECT
103200 7300-STAMP-IF-ABSENT.
103300* BUSINESS RULE 8 -- STAMP ONLY IF THE INCOMING FIELD IS ZERO;
103400* A BATCH-SUPPLIED EXPLICIT TIMESTAMP IS PRESERVED.  CALLER
103410* MOVES TRAN-DATE/TRAN-TIME FROM THE TRANSACTION BEFORE THE
103420* PERFORM AND PICKS UP WS-STAMP-DATE-OUT/WS-STAMP-TIME-OUT
103430* AFTERWARD.  REQUEST LSL-0202.
103440     IF TRAN-DATE = ZERO
103450         MOVE WS-CURRENT-DATE TO WS-STAMP-DATE-OUT
103460         MOVE WS-CURRENT-TIME TO WS-STAMP-TIME-OUT
103470     ELSE
103480         MOVE TRAN-DATE TO WS-STAMP-DATE-OUT
103490         MOVE TRAN-TIME TO WS-STAMP-TIME-OUT
103495     END-IF.
103600 7300-EXIT.
103700     EXIT.
103800     EJECT
103900 7400-STAMP-ALWAYS.
104000* BUSINESS RULE 8 -- UPDATED/REVOKED STAMPS ARE ALWAYS SET TO
104100* THE CURRENT PROCESSING DATE/TIME, NO PRESERVATION.  REQUEST
104150* LSL-0202.
104200     MOVE WS-CURRENT-DATE TO WS-STAMP-DATE-OUT.
104250     MOVE WS-CURRENT-TIME TO WS-STAMP-TIME-OUT.
104300 7400-EXIT.
104400     EXIT.
104500     EJECT
104600 7500-FIND-LICENSE-BY-ID.
104700     SET RECORD-NOT-FOUND TO TRUE.
104800     PERFORM 7505-SCAN-LIC-BY-ID THRU 7505-EXIT
104900         VARYING LIC-SIX FROM 1 BY 1 UNTIL LIC-SIX > WS-LIC-COUNT.
105000 7500-EXIT.
105100     EXIT.
105200 7505-SCAN-LIC-BY-ID.
105300     MOVE LTE-RECORD (LIC-SIX) TO WS-LIC-AREA.
105400     IF LIC-ID OF WS-LIC-AREA = TL-LIC-ID
105500         SET RECORD-WAS-FOUND TO TRUE
105600         SET LIC-IX TO LIC-SIX
105700     END-IF.
105800 7505-EXIT.
105900     EXIT.
106000     EJECT
106100 7510-FIND-LICENSE-BY-ID-SILENT.
106200* SAME SEARCH AS 7500 ABOVE, BUT KEYED FROM RPS-LIC-ID SO THE
106300* SUBTOTAL LINE CAN SHOW SEATS-IN-USE WITHOUT DISTURBING
106400* TL-LIC-ID / WS-LIC-AREA HELD BY THE CALLING PARAGRAPH.
106500     SET RECORD-NOT-FOUND TO TRUE.
106600     PERFORM 7515-SCAN-LIC-SILENT THRU 7515-EXIT
106700         VARYING LIC-SIX FROM 1 BY 1 UNTIL LIC-SIX > WS-LIC-COUNT.
106800 7510-EXIT.
106900     EXIT.
107000 7515-SCAN-LIC-SILENT.
107100     IF LIC-ID OF LTE-RECORD (LIC-SIX) = RPS-LIC-ID
107200         MOVE LTE-RECORD (LIC-SIX) TO WS-LIC-AREA
107300         SET RECORD-WAS-FOUND TO TRUE
107400     END-IF.
107500 7515-EXIT.
107600     EXIT.
107700     EJECT
107800 7600-FIND-USER-BY-ID.
107900     SET RECORD-NOT-FOUND TO TRUE.
108000     PERFORM 7605-SCAN-USER-BY-ID THRU 7605-EXIT
108100         VARYING USR-IX FROM 1 BY 1 UNTIL USR-IX > WS-USR-COUNT.
108200 7600-EXIT.
108300     EXIT.
108400 7605-SCAN-USER-BY-ID.
108500     MOVE UTE-RECORD (USR-IX) TO WS-USR-AREA.
108600     IF USR-ID OF WS-USR-AREA = TQ-USER-ID
108700         SET RECORD-WAS-FOUND TO TRUE
108800     END-IF.
108900 7605-EXIT.
109000     EXIT.
109010     EJECT
109020* LIST-GLC'S 'BY-GROUP' MODE HAD NO SHARED LOOKUP TO CALL --
109030* 3115-SCAN-GROUP-ID IS KEYED ON TAG-GROUP-ID AND ASSUMES THE
109040* CALLER ALREADY SET RECORD-NOT-FOUND, WHICH DOESN'T FIT THE
109050* SELF-CONTAINED 7500/7600 STYLE.  ADDED 01/22/02, LSL-0206.
109060 7700-FIND-GROUP-BY-ID.
109070     SET RECORD-NOT-FOUND TO TRUE.
109080     PERFORM 7705-SCAN-GROUP-BY-ID THRU 7705-EXIT
109090         VARYING GRP-IX FROM 1 BY 1 UNTIL GRP-IX > WS-GRP-COUNT.
109100 7700-EXIT.
109110     EXIT.
109120 7705-SCAN-GROUP-BY-ID.
109130     MOVE GTE-RECORD (GRP-IX) TO WS-GRP-AREA.
109140     IF GRP-ID OF WS-GRP-AREA = TQ-USER-ID
109150         SET RECORD-WAS-FOUND TO TRUE
109160     END-IF.
109170 7705-EXIT.
109180     EXIT.
109190     EJECT
109200***************************************************************
109300* SECTION 8000 - SHARED HISTORY-APPEND SUBROUTINE              *
109400***************************************************************
109500 8000-CREATE-HISTORY-ENTRY.
109600     ADD 1 TO WS-NEXT-LH-ID.
109700     MOVE SPACES TO WS-LH-AREA.
109800     MOVE WS-NEXT-LH-ID TO LH-ID OF WS-LH-AREA.
109900     MOVE WS-HP-LICENSE-ID TO LH-LICENSE-ID OF WS-LH-AREA.
110000     MOVE WS-HP-USER-ID TO LH-USER-ID OF WS-LH-AREA.
110100     MOVE WS-HP-GROUP-ID TO LH-GROUP-ID OF WS-LH-AREA.
110200     MOVE WS-HP-ACTION-TYPE TO LH-ACTION-TYPE OF WS-LH-AREA.
110300     MOVE WS-HP-DESCRIPTION TO LH-DESCRIPTION OF WS-LH-AREA.
110400     MOVE WS-HP-DETAILS TO LH-DETAILS OF WS-LH-AREA.
110500     MOVE WS-CURRENT-DATE TO LH-TIMESTAMP-DATE OF WS-LH-AREA.
110600     MOVE WS-CURRENT-TIME TO LH-TIMESTAMP-TIME OF WS-LH-AREA.
110700     MOVE 'SYSTEM' TO LH-PERFORMED-BY OF WS-LH-AREA.
110800     MOVE WS-LH-AREA TO LH-RECORD.
110900     WRITE LH-RECORD.
111000 8000-EXIT.
111100     EXIT.
111200     EJECT
111300***************************************************************
111400* SECTION 9000 - END OF JOB                                    *
111500***************************************************************
111600 9000-END-OF-JOB.
111700     PERFORM 6400-WRITE-FINAL-TOTALS THRU 6400-EXIT.
111800     OPEN OUTPUT LICENSE-MASTER-OUT.
111900     PERFORM 9010-WRITE-ONE-LICENSE THRU 9010-EXIT
112000         VARYING LIC-IX FROM 1 BY 1 UNTIL LIC-IX > WS-LIC-COUNT.
112100     CLOSE LICENSE-MASTER-OUT.
112200     OPEN OUTPUT USER-LIC-MASTER-OUT.
112300     PERFORM 9020-WRITE-ONE-USER-LIC THRU 9020-EXIT
112400         VARYING UL-IX FROM 1 BY 1 UNTIL UL-IX > WS-UL-COUNT.
112500     CLOSE USER-LIC-MASTER-OUT.
112600     OPEN OUTPUT GROUP-LIC-MASTER-OUT.
112700     PERFORM 9030-WRITE-ONE-GROUP-LIC THRU 9030-EXIT
112800         VARYING GL-IX FROM 1 BY 1 UNTIL GL-IX > WS-GL-COUNT.
112900     CLOSE GROUP-LIC-MASTER-OUT.
113000     CLOSE LICENSE-HISTORY-FILE.
113100     CLOSE TRANSACTION-IN.
113200     CLOSE REPORT-OUT.
113300 9000-EXIT.
113400     EXIT.
113500 9010-WRITE-ONE-LICENSE.
113600     MOVE LTE-RECORD (LIC-IX) TO LIC-RECORD-OUT.
113700     WRITE LIC-RECORD-OUT.
113800 9010-EXIT.
113900     EXIT.
114000 9020-WRITE-ONE-USER-LIC.
114100     MOVE UTLE-RECORD (UL-IX) TO UL-RECORD-OUT.
114200     WRITE UL-RECORD-OUT.
114300 9020-EXIT.
114400     EXIT.
114500 9030-WRITE-ONE-GROUP-LIC.
114600     MOVE GTLE-RECORD (GL-IX) TO GL-RECORD-OUT.
114700     WRITE GL-RECORD-OUT.
114800 9030-EXIT.
114900     EXIT.

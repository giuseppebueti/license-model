000100******************************************************************
000200*                                                                *
000300*   GRPLIC   --  GROUP-LICENSE MASTER RECORD LAYOUT              *
000400*                                                                *
000500*   ONE ENTRY PER BLOCK OF SEATS ALLOCATED TO ONE GROUP.  A      *
000600*   GROUP HOLDS AT MOST ONE ACTIVE BLOCK PER LICENSE AT A TIME   *
000700*   (SEE LSLLEDGR PARA 3150).                                    *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   ----------------------                                      *
001100*   05/14/92 MCKENNA   ORIGINAL LAYOUT - LEDGER PROJECT LSL-0001 *
001200*                                                                *
001300******************************************************************
001400 01  GL-RECORD.
001500     05  GL-ID                   PIC 9(09).
001600     05  GL-ID-X REDEFINES GL-ID PIC X(09).
001700     05  GL-GROUP-ID             PIC 9(09).
001800     05  GL-LICENSE-ID           PIC 9(09).
001900     05  GL-ALLOCATED-SEATS      PIC S9(07) COMP-3.
002000     05  GL-ASSIGNED-STAMP.
002100         10  GL-ASSIGNED-DATE    PIC 9(08).
002200         10  GL-ASSIGNED-TIME    PIC 9(06).
002300     05  GL-REVOKED-STAMP.
002400         10  GL-REVOKED-DATE     PIC 9(08).
002500         10  GL-REVOKED-TIME     PIC 9(06).
002600     05  GL-REVOKED-STAMP-X REDEFINES GL-REVOKED-STAMP
002700                                 PIC X(14).
002800     05  GL-ACTIVE               PIC X(01).
002900         88  GL-IS-ACTIVE        VALUE 'Y'.
003000         88  GL-IS-REVOKED       VALUE 'N'.
003100     05  GL-NOTES                PIC X(500).
003200     05  FILLER                  PIC X(25).

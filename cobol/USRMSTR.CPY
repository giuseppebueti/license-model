000100******************************************************************
000200*                                                                *
000300*   USRMSTR  --  USER MASTER RECORD LAYOUT                      *
000400*                                                                *
000500*   ONE ENTRY PER LICENSED-SOFTWARE USER.  OWNED BY LSLUSRDR;    *
000600*   READ-SHARED (EXISTENCE CHECKS ONLY, NEVER REWRITTEN) BY      *
000700*   LSLLEDGR AND LSLHRPTS.                                       *
001200*                                                                *
001300*   MAINTENANCE HISTORY                                         *
001400*   ----------------------                                      *
001500*   03/11/91 MCKENNA   ORIGINAL LAYOUT - LEDGER PROJECT LSL-0001 *
001600*   06/22/94 RFOWLER   SPLIT USR-FULL-NAME OUT OF USR-USERNAME   *
001700*                                                                *
001800******************************************************************
001900 01  USR-RECORD.
002000     05  USR-ID                  PIC 9(09).
002100     05  USR-ID-X REDEFINES USR-ID
002200                                 PIC X(09).
002300     05  USR-USERNAME            PIC X(40).
002400     05  USR-EMAIL               PIC X(100).
002500     05  USR-FULL-NAME           PIC X(100).
002600     05  USR-ACTIVE              PIC X(01).
002700         88  USR-IS-ACTIVE       VALUE 'Y'.
002800         88  USR-IS-INACTIVE     VALUE 'N'.
002900     05  FILLER                  PIC X(25).

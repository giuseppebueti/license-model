000100******************************************************************
000200*                                                                *
000300*   LICMSTR  --  LICENSE MASTER RECORD LAYOUT                    *
000400*                                                                *
000500*   ONE ENTRY PER PURCHASED SOFTWARE LICENSE POOL.  LIC-ID IS    *
000600*   ASSIGNED SEQUENTIALLY BY LSLLEDGR WHEN THE RECORD IS FIRST   *
000700*   CREATED AND IS NEVER REUSED OR RENUMBERED.                   *
000800*                                                                *
000900*   AVAILABLE SEATS (TOTAL LESS USED) IS NOT STORED -- IT IS     *
001000*   COMPUTED WHEREVER NEEDED.  SEE LSLLEDGR PARA 7100.           *
001100*                                                                *
001200*   MAINTENANCE HISTORY                                         *
001300*   ----------------------                                      *
001400*   03/11/91 MCKENNA   ORIGINAL LAYOUT - LEDGER PROJECT LSL-0001 *
001500*   08/04/93 RFOWLER   ADDED LIC-DESCRIPTION FREE-TEXT FIELD     *
001600*   01/09/99 TPARISH   Y2K - EXPIRATION DATE EXPANDED TO CCYYMMDD*
001700*                                                                *
001800******************************************************************
001900 01  LIC-RECORD.
002000     05  LIC-ID                  PIC 9(09).
002100     05  LIC-ID-X REDEFINES LIC-ID
002200                                 PIC X(09).
002300     05  LIC-SOFTWARE-NAME       PIC X(60).
002400     05  LIC-KEY                 PIC X(40).
002500     05  LIC-TOTAL-SEATS         PIC S9(07) COMP-3.
002600     05  LIC-USED-SEATS          PIC S9(07) COMP-3.
002700     05  LIC-EXPIRATION-STAMP.
002800         10  LIC-EXPIRATION-DATE PIC 9(08).
002900         10  LIC-EXPIRATION-TIME PIC 9(06).
003000     05  LIC-EXPIRATION-STAMP-X REDEFINES LIC-EXPIRATION-STAMP
003100                                 PIC X(14).
003200     05  LIC-ACTIVE              PIC X(01).
003300         88  LIC-IS-ACTIVE       VALUE 'Y'.
003400         88  LIC-IS-INACTIVE     VALUE 'N'.
003500     05  LIC-DESCRIPTION         PIC X(500).
003600     05  LIC-CREATED-STAMP.
003700         10  LIC-CREATED-DATE    PIC 9(08).
003800         10  LIC-CREATED-TIME    PIC 9(06).
003900     05  LIC-UPDATED-STAMP.
004000         10  LIC-UPDATED-DATE    PIC 9(08).
004100         10  LIC-UPDATED-TIME    PIC 9(06).
004200     05  FILLER                  PIC X(30).

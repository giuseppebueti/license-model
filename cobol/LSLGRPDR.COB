000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 22 JAN 2002 AT 09:31:47 BY  HOWELLD VERSION 06  *
000300 ID DIVISION.
000400 PROGRAM-ID. LSLGRPDR.
000500 AUTHOR. MCKENNA.
000600 INSTALLATION. DATA PROCESSING DIVISION - LICENSE SEAT LEDGER
000700               SYSTEM (LSL).
000800
000900               THIS PROGRAM IS THE GROUP DIRECTORY MAINTENANCE
001000               RUN.  IT READS THE SAME TRANSACTION-IN STREAM AS
001100               LSLLEDGR, LSLUSRDR AND LSLHRPTS BUT ACTS ONLY ON
001200               THE FOUR CODES IT OWNS -- CREATE-GRP, UPDATE-GRP,
001300               DELETE-GRP AND LIST-GRP.  ALL OTHER CODES ARE
001400               SKIPPED WITHOUT COMMENT.
001500
001600               GROUPS RECEIVE BLOCK SEAT ALLOCATIONS (SEE
001700               GRPLIC.CPY, MAINTAINED BY LSLLEDGR) SEPARATELY
001800               FROM THE INDIVIDUAL MEMBERSHIP LIST (SEE
001900               MBRMSTR.CPY, MAINTAINED BY LSLUSRDR) -- THIS
002000               PROGRAM OWNS NEITHER, ONLY THE GROUP MASTER
002100               ITSELF.
002200
002300               METHOD OF OPERATION: THE GROUP MASTER IS A
002400               SEQUENTIAL FILE WITH NO NATIVE INDEXED ACCESS ON
002500               THIS SYSTEM; AT OPEN TIME IT IS READ ENTIRELY
002600               INTO A WORKING STORAGE TABLE, TRANSACTIONS ARE
002700               POSTED AGAINST THE TABLE IN MEMORY, AND AT END OF
002800               JOB THE WHOLE TABLE IS WRITTEN BACK OUT TO
002900               REPLACE THE MASTER.
003000 DATE-WRITTEN. 02 APR 91.
003100 DATE-COMPILED.
003200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003300*****************************************************************
003400*                                                               *
003500*   PROPERTY OF THE DATA PROCESSING DIVISION.  NOT FOR          *
003600*   DISTRIBUTION OUTSIDE THE LICENSE SEAT LEDGER PROJECT.       *
003700*   UNAUTHORIZED COPYING OR DISCLOSURE OF THIS LISTING IS       *
003800*   PROHIBITED BY COMPANY POLICY DP-114.                        *
003900*                                                               *
004000*****************************************************************
004100* CHANGE LOG                                                    *
004200*---------------------------------------------------------------*
004300* 04/02/91 MCKENNA  ORIGINAL PROGRAM.  LEDGER PROJECT LSL-0001. *
004400* 08/04/93 RFOWLER  ADDED GRP-DESCRIPTION TO CREATE/UPDATE.     *
004500*                   REQUEST LSL-0077.                          *
004600* 07/19/96 RFOWLER  LIST-GRP QUERY CODE ADDED FOR THE QUARTERLY *
004700*                   SEAT AUDIT.  REQUEST LSL-0129.             *
004800* 01/09/99 TPARISH  Y2K REMEDIATION - GRP-CREATED-DATE AND      *
004900*                   GRP-UPDATED-DATE EXPANDED FROM YYMMDD TO    *
005000*                   CCYYMMDD.  REQUEST LSL-0166.               *
005100* 01/14/02 HOWELLD  REWORKED EVERY TABLE SCAN TO THE OUT-OF-    *
005200*                   LINE PERFORM-THRU FORM PER SHOP STANDARDS   *
005300*                   REVIEW DP-STD-02.  NO LOGIC CHANGE.         *
005400*                   REQUEST LSL-0201.                          *
005410* 01/21/02 HOWELLD  UPDATE-GRP WAS RENAMING A GROUP TO A NAME   *
005420*                   ALREADY ON FILE WITH NO CHECK -- CREATE-GRP *
005430*                   HAS ALWAYS CAUGHT THIS BUT UPDATE-GRP NEVER *
005440*                   DID.  ADDED 1205-SCAN-NAME-DUP, GATED ON THE*
005450*                   TRANSACTION ACTUALLY CHANGING THE NAME,     *
005460*                   PLUS A SECOND GROUP WORK AREA SO THE SCAN   *
005470*                   DOES NOT CLOBBER THE ROW BEING UPDATED.     *
005480*                   REQUEST LSL-0203.                          *
005490* 01/22/02 HOWELLD  LIST-GRP ONLY EVER SUPPORTED ALL/ACTIVE --   *
005492*                   ADDED BY-ID AND BY-NAME MODES (TQ-USER-ID,   *
005494*                   NEW TQ-NAME FIELD ON TRAN-QUERY-DATA) SO A   *
005496*                   SINGLE GROUP CAN BE PULLED WITHOUT LISTING   *
005498*                   EVERYONE.  REQUEST LSL-0205.                 *
005500*---------------------------------------------------------------*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON LSL-RERUN-SWITCH.
006300     EJECT
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT GROUP-MASTER-IN  ASSIGN TO GRPMSTI
006700            FILE STATUS IS FS-GROUP-IN.
006800     SELECT GROUP-MASTER-OUT ASSIGN TO GRPMSTO
006900            FILE STATUS IS FS-GROUP-OUT.
007000     SELECT TRANSACTION-IN   ASSIGN TO TRANIN
007100            FILE STATUS IS FS-TRANIN.
007200     EJECT
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  GROUP-MASTER-IN
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 COPY GRPMSTR.
007900 FD  GROUP-MASTER-OUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 01  GRP-RECORD-OUT              PIC X(600).
008300 FD  TRANSACTION-IN
008400     RECORDING MODE IS V
008500     LABEL RECORDS ARE OMITTED.
008600 COPY TRANREC.
008700     EJECT
008800 WORKING-STORAGE SECTION.
008900 77  WS-GRP-MAX                  PIC 9(05) BINARY VALUE 00500.
009000 77  WS-GRP-COUNT                PIC 9(05) BINARY VALUE ZERO.
009100 77  WS-NEXT-GRP-ID              PIC 9(09) BINARY VALUE ZERO.
009200 77  WS-TRAN-COUNT               PIC S9(07) BINARY VALUE ZERO.
009300 77  WS-ACCEPT-COUNT             PIC S9(07) BINARY VALUE ZERO.
009400 77  WS-REJECT-COUNT             PIC S9(07) BINARY VALUE ZERO.
009500 01  WS-FILE-STATUSES.
009600     05  FS-GROUP-IN             PIC XX.
009700         88  FS-GROUP-IN-OK      VALUE '00'.
009800         88  FS-GROUP-IN-EOF     VALUE '10'.
009900     05  FS-GROUP-OUT            PIC XX.
010000     05  FS-TRANIN               PIC XX.
010100         88  FS-TRANIN-OK        VALUE '00'.
010200         88  FS-TRANIN-EOF       VALUE '10'.
010300 01  WS-SWITCHES.
010400     05  WS-EOF-TRANIN           PIC X VALUE 'N'.
010500         88  EOF-TRANIN          VALUE 'Y'.
010600     05  WS-FOUND-SWITCH         PIC X VALUE 'N'.
010700         88  RECORD-WAS-FOUND    VALUE 'Y'.
010800         88  RECORD-NOT-FOUND    VALUE 'N'.
010900 01  WS-CURRENT-STAMP.
011000     05  WS-CURRENT-DATE         PIC 9(08).
011100     05  WS-CURRENT-TIME         PIC 9(06).
011200 01  WS-TODAY-FROM-SYSTEM.
011300     05  WS-TODAY-CC             PIC 99.
011400     05  WS-TODAY-YY             PIC 99.
011500     05  WS-TODAY-MM             PIC 99.
011600     05  WS-TODAY-DD             PIC 99.
011700 01  WS-TIME-FROM-SYSTEM.
011800     05  WS-TIME-HH              PIC 99.
011900     05  WS-TIME-MN              PIC 99.
012000     05  WS-TIME-SS              PIC 99.
012100     05  WS-TIME-HS              PIC 99.
012200     EJECT
012300 01  GRP-TABLE.
012400     05  GRP-TABLE-ENTRY OCCURS 1 TO 500 TIMES
012500                         DEPENDING ON WS-GRP-COUNT
012600                         INDEXED BY GRP-IX, GRP-SIX.
012700         10  GTE-RECORD          PIC X(600).
012800 01  WS-GRP-WORK.
012900 COPY GRPMSTR REPLACING GRP-RECORD BY WS-GRP-AREA.
012950* SECOND GROUP WORK AREA -- KEEPS THE DUPLICATE-NAME SCAN IN
012960* 1200-UPDATE-GROUP FROM CLOBBERING WS-GRP-AREA WHILE IT STILL
012970* HOLDS THE ROW BEING UPDATED.  REQUEST LSL-0203.
012980 01  WS-GRP-SCAN-WORK.
012990 COPY GRPMSTR REPLACING GRP-RECORD BY WS-GRP-SCAN-AREA.
013000     EJECT
013100 PROCEDURE DIVISION.
013200 0000-MAINLINE.
013300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013400     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
013500         UNTIL EOF-TRANIN.
013600     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
013700     GOBACK.
013800     EJECT
013900 1000-INITIALIZE.
014000     ACCEPT WS-TODAY-FROM-SYSTEM FROM DATE.
014100     ACCEPT WS-TIME-FROM-SYSTEM FROM TIME.
014200     IF WS-TODAY-YY < 70
014300         MOVE 20 TO WS-TODAY-CC
014400     ELSE
014500         MOVE 19 TO WS-TODAY-CC
014600     END-IF.
014700     STRING WS-TODAY-CC WS-TODAY-YY WS-TODAY-MM WS-TODAY-DD
014800         DELIMITED BY SIZE INTO WS-CURRENT-DATE.
014900     STRING WS-TIME-HH WS-TIME-MN WS-TIME-SS
015000         DELIMITED BY SIZE INTO WS-CURRENT-TIME.
015100     MOVE ZERO TO WS-GRP-COUNT.
015200     OPEN INPUT GROUP-MASTER-IN.
015300     PERFORM 1010-READ-ONE-GROUP THRU 1010-EXIT
015400         UNTIL FS-GROUP-IN-EOF.
015500     CLOSE GROUP-MASTER-IN.
015600     OPEN INPUT TRANSACTION-IN.
015700     IF NOT FS-TRANIN-OK
015800        DISPLAY 'LSLGRPDR - CANNOT OPEN TRANSACTION-IN STATUS '
015900                FS-TRANIN
016000     END-IF.
016100     PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.
016200 1000-EXIT.
016300     EXIT.
016400 1010-READ-ONE-GROUP.
016500     READ GROUP-MASTER-IN
016600         AT END SET FS-GROUP-IN-EOF TO TRUE
016700         NOT AT END
016800             ADD 1 TO WS-GRP-COUNT
016900             SET GRP-IX TO WS-GRP-COUNT
017000             MOVE GRP-RECORD TO GTE-RECORD (GRP-IX)
017100             IF GRP-ID > WS-NEXT-GRP-ID
017200                 MOVE GRP-ID TO WS-NEXT-GRP-ID
017300             END-IF
017400     END-READ.
017500 1010-EXIT.
017600     EXIT.
017700     EJECT
017800 2000-PROCESS-TRANSACTIONS.
017900     EVALUATE TRUE
018000         WHEN TRAN-IS-CREATE-GRP
018100             ADD 1 TO WS-TRAN-COUNT
018200             PERFORM 1100-CREATE-GROUP THRU 1100-EXIT
018300         WHEN TRAN-IS-UPDATE-GRP
018400             ADD 1 TO WS-TRAN-COUNT
018500             PERFORM 1200-UPDATE-GROUP THRU 1200-EXIT
018600         WHEN TRAN-IS-DELETE-GRP
018700             ADD 1 TO WS-TRAN-COUNT
018800             PERFORM 1300-DELETE-GROUP THRU 1300-EXIT
018900         WHEN TRAN-IS-LIST-GRP
019000             PERFORM 1400-LIST-GROUP THRU 1400-EXIT
019100         WHEN OTHER
019200             CONTINUE
019300     END-EVALUATE.
019400     PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.
019500 2000-EXIT.
019600     EXIT.
019700     EJECT
019800 2900-READ-TRANSACTION.
019900     READ TRANSACTION-IN
020000         AT END SET EOF-TRANIN TO TRUE
020100     END-READ.
020200 2900-EXIT.
020300     EXIT.
020400     EJECT
020500***************************************************************
020600* SECTION 1000 - GROUP DIRECTORY (CREATE / UPDATE / DELETE)    *
020700***************************************************************
020800 1100-CREATE-GROUP.
020900* BUSINESS RULE 2 -- GRP-NAME MUST BE UNIQUE ACROSS THE TABLE.
021000     SET RECORD-NOT-FOUND TO TRUE.
021100     PERFORM 1105-SCAN-GRP-NAME THRU 1105-EXIT
021200         VARYING GRP-SIX FROM 1 BY 1 UNTIL GRP-SIX > WS-GRP-COUNT.
021300     IF RECORD-WAS-FOUND
021400         ADD 1 TO WS-REJECT-COUNT
021500         DISPLAY 'LSLGRPDR - CREATE-GRP REJECTED, NAME '
021600             TG-NAME
021700     ELSE
021800         ADD 1 TO WS-NEXT-GRP-ID
021900         ADD 1 TO WS-GRP-COUNT
022000         SET GRP-IX TO WS-GRP-COUNT
022100         MOVE SPACES TO WS-GRP-AREA
022200         MOVE WS-NEXT-GRP-ID TO GRP-ID OF WS-GRP-AREA
022300         MOVE TG-NAME TO GRP-NAME OF WS-GRP-AREA
022400         MOVE TG-DESCRIPTION TO GRP-DESCRIPTION OF WS-GRP-AREA
022500         IF TG-ACTIVE = SPACE
022600             MOVE 'Y' TO GRP-ACTIVE OF WS-GRP-AREA
022700         ELSE
022800             MOVE TG-ACTIVE TO GRP-ACTIVE OF WS-GRP-AREA
022900         END-IF
023000         MOVE WS-CURRENT-DATE TO GRP-CREATED-DATE OF WS-GRP-AREA
023100         MOVE WS-CURRENT-TIME TO GRP-CREATED-TIME OF WS-GRP-AREA
023200         MOVE WS-CURRENT-DATE TO GRP-UPDATED-DATE OF WS-GRP-AREA
023300         MOVE WS-CURRENT-TIME TO GRP-UPDATED-TIME OF WS-GRP-AREA
023400         MOVE WS-GRP-AREA TO GTE-RECORD (GRP-IX)
023500         ADD 1 TO WS-ACCEPT-COUNT
023600         DISPLAY 'LSLGRPDR - CREATE-GRP ACCEPTED, GRP-ID '
023700             WS-NEXT-GRP-ID
023800     END-IF.
023900 1100-EXIT.
024000     EXIT.
024100 1105-SCAN-GRP-NAME.
024200     MOVE GTE-RECORD (GRP-SIX) TO WS-GRP-AREA.
024300     IF GRP-NAME OF WS-GRP-AREA = TG-NAME
024400         SET RECORD-WAS-FOUND TO TRUE
024500     END-IF.
024600 1105-EXIT.
024700     EXIT.
024800     EJECT
024900 1200-UPDATE-GROUP.
024910* BUSINESS RULE 2 -- A RENAME MAY NOT COLLIDE WITH AN EXISTING
024920* GROUP.  NAME IS ONLY RE-CHECKED WHEN THE TRANSACTION ACTUALLY
024930* CHANGES IT (HOWELLD, 01/21/02, REQUEST LSL-0203).
025000     PERFORM 7500-FIND-GROUP-BY-ID THRU 7500-EXIT.
025100     IF RECORD-NOT-FOUND
025200         ADD 1 TO WS-REJECT-COUNT
025300         DISPLAY 'LSLGRPDR - UPDATE-GRP REJECTED, GRP-ID '
025400             TG-GROUP-ID
025500     ELSE
025510         SET RECORD-NOT-FOUND TO TRUE
025520         IF TG-NAME NOT = GRP-NAME OF WS-GRP-AREA
025530             PERFORM 1205-SCAN-NAME-DUP THRU 1205-EXIT
025540                 VARYING GRP-SIX FROM 1 BY 1
025550                 UNTIL GRP-SIX > WS-GRP-COUNT
025560         END-IF
025570         IF RECORD-WAS-FOUND
025580             ADD 1 TO WS-REJECT-COUNT
025590             DISPLAY 'LSLGRPDR - UPDATE-GRP REJECTED, NAME '
025595                 'ALREADY IN USE ' TG-NAME
025600         ELSE
025700             MOVE TG-NAME TO GRP-NAME OF WS-GRP-AREA
025800             MOVE TG-DESCRIPTION TO GRP-DESCRIPTION OF WS-GRP-AREA
025900             MOVE TG-ACTIVE TO GRP-ACTIVE OF WS-GRP-AREA
026000             MOVE WS-CURRENT-DATE TO GRP-UPDATED-DATE OF WS-GRP-AREA
026010             MOVE WS-CURRENT-TIME TO GRP-UPDATED-TIME OF WS-GRP-AREA
026100             MOVE WS-GRP-AREA TO GTE-RECORD (GRP-IX)
026200             ADD 1 TO WS-ACCEPT-COUNT
026300             DISPLAY 'LSLGRPDR - UPDATE-GRP ACCEPTED, GRP-ID '
026400                 TG-GROUP-ID
026410         END-IF
026500     END-IF.
026600 1200-EXIT.
026700     EXIT.
026710 1205-SCAN-NAME-DUP.
026720     MOVE GTE-RECORD (GRP-SIX) TO WS-GRP-SCAN-AREA.
026730     IF GRP-NAME OF WS-GRP-SCAN-AREA = TG-NAME
026740        AND GRP-ID OF WS-GRP-SCAN-AREA NOT = TG-GROUP-ID
026750         SET RECORD-WAS-FOUND TO TRUE
026760     END-IF.
026770 1205-EXIT.
026780     EXIT.
026800     EJECT
026900 1300-DELETE-GROUP.
027000     PERFORM 7500-FIND-GROUP-BY-ID THRU 7500-EXIT.
027100     IF RECORD-NOT-FOUND
027200         ADD 1 TO WS-REJECT-COUNT
027300         DISPLAY 'LSLGRPDR - DELETE-GRP REJECTED, GRP-ID '
027400             TG-GROUP-ID
027500     ELSE
027600         PERFORM 1305-SHIFT-GRP-DOWN THRU 1305-EXIT
027700             VARYING GRP-SIX FROM GRP-IX BY 1
027800             UNTIL GRP-SIX NOT LESS THAN WS-GRP-COUNT
027900         SUBTRACT 1 FROM WS-GRP-COUNT
028000         ADD 1 TO WS-ACCEPT-COUNT
028100         DISPLAY 'LSLGRPDR - DELETE-GRP ACCEPTED, GRP-ID '
028200             TG-GROUP-ID
028300     END-IF.
028400 1300-EXIT.
028500     EXIT.
028600 1305-SHIFT-GRP-DOWN.
028700     MOVE GTE-RECORD (GRP-SIX + 1) TO GTE-RECORD (GRP-SIX).
028800 1305-EXIT.
028900     EXIT.
029000     EJECT
029100 1400-LIST-GROUP.
029110* LIST-GRP CARRIES FOUR QUERY MODES IN TQ-FILTER -- ALL, ACTIVE
029120* (ACTIVE-ONLY), BY-ID (TQ-USER-ID) AND BY-NAME (TQ-NAME AGAINST
029130* GRP-NAME).  BY-ID AND BY-NAME ADDED 01/22/02, SAME SEAT-AUDIT
029140* REQUEST AS THE LIST-USR FIX IN LSLUSRDR.  REQUEST LSL-0205.
029200     DISPLAY 'LSLGRPDR - LIST-GRP QUERY, FILTER = ' TQ-FILTER.
029300     PERFORM 1405-LIST-ONE-GROUP THRU 1405-EXIT
029400         VARYING GRP-SIX FROM 1 BY 1 UNTIL GRP-SIX > WS-GRP-COUNT.
029500 1400-EXIT.
029600     EXIT.
029700 1405-LIST-ONE-GROUP.
029800     MOVE GTE-RECORD (GRP-SIX) TO WS-GRP-AREA.
029810     EVALUATE TRUE
029820         WHEN TQ-FILTER = 'BY-ID'
029830             IF GRP-ID OF WS-GRP-AREA = TQ-USER-ID
029840                 PERFORM 1407-DISPLAY-GROUP THRU 1407-EXIT
029850             END-IF
029860         WHEN TQ-FILTER = 'BY-NAME'
029870             IF GRP-NAME OF WS-GRP-AREA = TQ-NAME (1:60)
029880                 PERFORM 1407-DISPLAY-GROUP THRU 1407-EXIT
029890             END-IF
029900         WHEN TQ-FILTER = 'ACTIVE'
029910             IF GRP-IS-ACTIVE OF WS-GRP-AREA
029920                 PERFORM 1407-DISPLAY-GROUP THRU 1407-EXIT
029930             END-IF
029940         WHEN OTHER
029950             PERFORM 1407-DISPLAY-GROUP THRU 1407-EXIT
029960     END-EVALUATE.
030400 1405-EXIT.
030500     EXIT.
030510 1407-DISPLAY-GROUP.
030520     DISPLAY '  ' GRP-ID OF WS-GRP-AREA ' '
030530         GRP-NAME OF WS-GRP-AREA.
030540 1407-EXIT.
030550     EXIT.
030600     EJECT
030700***************************************************************
030800* SECTION 7000 - SHARED LOOKUP SUBROUTINE                      *
030900***************************************************************
031000 7500-FIND-GROUP-BY-ID.
031100     SET RECORD-NOT-FOUND TO TRUE.
031200     PERFORM 7505-SCAN-GRP-BY-ID THRU 7505-EXIT
031300         VARYING GRP-SIX FROM 1 BY 1 UNTIL GRP-SIX > WS-GRP-COUNT.
031400 7500-EXIT.
031500     EXIT.
031600 7505-SCAN-GRP-BY-ID.
031700     MOVE GTE-RECORD (GRP-SIX) TO WS-GRP-AREA.
031800     IF GRP-ID OF WS-GRP-AREA = TG-GROUP-ID
031900         SET RECORD-WAS-FOUND TO TRUE
032000         SET GRP-IX TO GRP-SIX
032100     END-IF.
032200 7505-EXIT.
032300     EXIT.
032400     EJECT
032500***************************************************************
032600* SECTION 9000 - END OF JOB                                    *
032700***************************************************************
032800 9000-END-OF-JOB.
032900     DISPLAY 'LSLGRPDR - TRANSACTIONS PROCESSED ' WS-TRAN-COUNT
033000         ' ACCEPTED ' WS-ACCEPT-COUNT
033100         ' REJECTED ' WS-REJECT-COUNT.
033200     OPEN OUTPUT GROUP-MASTER-OUT.
033300     PERFORM 9010-WRITE-ONE-GROUP THRU 9010-EXIT
033400         VARYING GRP-IX FROM 1 BY 1 UNTIL GRP-IX > WS-GRP-COUNT.
033500     CLOSE GROUP-MASTER-OUT.
033600     CLOSE TRANSACTION-IN.
033700 9000-EXIT.
033800     EXIT.
033900 9010-WRITE-ONE-GROUP.
034000     MOVE GTE-RECORD (GRP-IX) TO GRP-RECORD-OUT.
034100     WRITE GRP-RECORD-OUT.
034200 9010-EXIT.
034300     EXIT.

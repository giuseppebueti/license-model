000100******************************************************************
000200*                                                                *
000300*   MBRMSTR  --  USER/GROUP MEMBERSHIP MASTER RECORD LAYOUT      *
000400*                                                                *
000500*   ONE ENTRY PER (USER, GROUP) MEMBERSHIP PAIR.  MANY-TO-MANY   *
000600*   -- A USER MAY APPEAR AGAINST SEVERAL GROUPS AND A GROUP MAY  *
000700*   APPEAR AGAINST SEVERAL USERS.  OWNED BY LSLUSRDR.  ADD AND   *
000800*   REMOVE ARE BOTH IDEMPOTENT -- SEE LSLUSRDR PARA 1400/1500.   *
000900*                                                                *
001000*   MAINTENANCE HISTORY                                         *
001100*   ----------------------                                      *
001200*   07/19/94 RFOWLER   ORIGINAL LAYOUT - LEDGER PROJECT LSL-0014 *
001300*                                                                *
001400******************************************************************
001500 01  MBR-RECORD.
001600     05  MBR-COMPOSITE-KEY.
001700         10  MBR-USER-ID         PIC 9(09).
001800         10  MBR-GROUP-ID        PIC 9(09).
001900     05  MBR-COMPOSITE-KEY-X REDEFINES MBR-COMPOSITE-KEY
002000                                 PIC X(18).
002100     05  FILLER                  PIC X(20).

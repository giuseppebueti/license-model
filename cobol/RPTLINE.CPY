000100******************************************************************
000200*                                                                *
000300*   RPTLINE  --  LICENSE LEDGER RUN REPORT PRINT-LINE LAYOUTS    *
000400*                                                                *
000500*   THREE LINE TYPES -- DETAIL (ONE PER TRANSACTION), SUBTOTAL   *
000600*   (CONTROL BREAK ON LIC-ID) AND THE FINAL TOTAL LINE.  WRITTEN *
000700*   ONLY FROM LSLLEDGR SECTION 6000.                             *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   ----------------------                                      *
001100*   09/02/92 MCKENNA   ORIGINAL LAYOUT - LEDGER PROJECT LSL-0001 *
001150*   01/22/02 HOWELLD   RPD-USED-SEATS WAS ONE BYTE SHORT OF THE  *
001160*                      RUNBOOK COLUMN MAP (86-95) -- WIDENED TO  *
001170*                      TEN AND TOOK THE BYTE BACK OFF THE PAD.   *
001180*                      LSL-0205.                                *
001200*                                                                *
001300******************************************************************
001400 01  RPT-DETAIL-LINE.
001500     05  RPD-LIC-ID              PIC 9(09).
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  RPD-SOFTWARE-NAME       PIC X(60).
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  RPD-TRAN-TYPE           PIC X(10).
002000     05  FILLER                  PIC X(01) VALUE SPACE.
002100     05  RPD-STATUS              PIC X(02).
002200     05  FILLER                  PIC X(01) VALUE SPACE.
002300     05  RPD-USED-SEATS          PIC Z(9)9.
002400     05  FILLER                  PIC X(16) VALUE SPACE.
002500
002600 01  RPT-SUBTOTAL-LINE.
002700     05  FILLER                  PIC X(05) VALUE SPACE.
002800     05  RPS-LITERAL-1           PIC X(29)
002900             VALUE 'TOTAL TRANSACTIONS FOR LICENS'.
003000     05  RPS-LITERAL-1B          PIC X(02) VALUE 'E '.
003100     05  RPS-LIC-ID              PIC 9(09).
003200     05  RPS-LITERAL-2           PIC X(02) VALUE ': '.
003300     05  RPS-COUNT               PIC Z(06)9.
003400     05  RPS-LITERAL-3           PIC X(17)
003450             VALUE ', SEATS IN USE: '.
003500     05  RPS-USED-SEATS          PIC Z(09).
003600     05  FILLER                  PIC X(30) VALUE SPACE.
003700
003800 01  RPT-FINAL-LINE.
003900     05  FILLER                  PIC X(05) VALUE SPACE.
004000     05  RPF-LITERAL-1           PIC X(26)
004100             VALUE 'TOTAL TRANSACTIONS PROCESS'.
004200     05  RPF-LITERAL-1B          PIC X(03) VALUE 'ED:'.
004300     05  FILLER                  PIC X(01) VALUE SPACE.
004400     05  RPF-PROCESSED           PIC Z(06)9.
004500     05  RPF-LITERAL-2           PIC X(12) VALUE ', ACCEPTED: '.
004600     05  RPF-ACCEPTED            PIC Z(06)9.
004700     05  RPF-LITERAL-3           PIC X(12) VALUE ', REJECTED: '.
004800     05  RPF-REJECTED            PIC Z(06)9.
004900     05  FILLER                  PIC X(20) VALUE SPACE.

000100******************************************************************
000200*                                                                *
000300*   GRPMSTR  --  USER GROUP MASTER RECORD LAYOUT                 *
000400*                                                                *
000500*   ONE ENTRY PER USER GROUP.  GROUPS RECEIVE BLOCK SEAT         *
000600*   ALLOCATIONS (SEE GRPLIC.CPY) SEPARATELY FROM INDIVIDUAL      *
000700*   USER SEAT ASSIGNMENTS.  OWNED BY LSLGRPDR; READ-SHARED BY    *
000800*   LSLLEDGR AND LSLUSRDR FOR EXISTENCE CHECKS.                  *
000900*                                                                *
001000*   MAINTENANCE HISTORY                                         *
001100*   ----------------------                                      *
001200*   04/02/91 MCKENNA   ORIGINAL LAYOUT - LEDGER PROJECT LSL-0001 *
001300*   01/09/99 TPARISH   Y2K - CREATE/UPDATE STAMPS TO CCYYMMDD    *
001400*                                                                *
001500******************************************************************
001600 01  GRP-RECORD.
001700     05  GRP-ID                  PIC 9(09).
001800     05  GRP-ID-X REDEFINES GRP-ID
001900                                 PIC X(09).
002000     05  GRP-NAME                PIC X(60).
002100     05  GRP-DESCRIPTION         PIC X(500).
002200     05  GRP-ACTIVE              PIC X(01).
002300         88  GRP-IS-ACTIVE       VALUE 'Y'.
002400         88  GRP-IS-INACTIVE     VALUE 'N'.
002500     05  GRP-CREATED-STAMP.
002600         10  GRP-CREATED-DATE    PIC 9(08).
002700         10  GRP-CREATED-TIME    PIC 9(06).
002800     05  GRP-UPDATED-STAMP.
002900         10  GRP-UPDATED-DATE    PIC 9(08).
003000         10  GRP-UPDATED-TIME    PIC 9(06).
003100     05  GRP-UPDATED-STAMP-X REDEFINES GRP-UPDATED-STAMP
003200                                 PIC X(14).
003300     05  FILLER                  PIC X(20).

000100******************************************************************
000200*                                                                *
000300*   USRLIC   --  USER-LICENSE MASTER RECORD LAYOUT               *
000400*                                                                *
000500*   ONE ENTRY PER SEAT ASSIGNED TO ONE USER.  ACTIVE = 'Y'       *
000600*   WHILE THE SEAT IS HELD; REVOKED ROWS ARE KEPT (ACTIVE='N')   *
000700*   RATHER THAN DELETED SO THE ASSIGNMENT HISTORY IS VISIBLE ON  *
000800*   THE MASTER ITSELF AS WELL AS IN LICHIST.                     *
000900*                                                                *
001000*   MAINTENANCE HISTORY                                         *
001100*   ----------------------                                      *
001200*   05/14/92 MCKENNA   ORIGINAL LAYOUT - LEDGER PROJECT LSL-0001 *
001300*                                                                *
001400******************************************************************
001500 01  UL-RECORD.
001600     05  UL-ID                   PIC 9(09).
001700     05  UL-ID-X REDEFINES UL-ID PIC X(09).
001800     05  UL-USER-ID              PIC 9(09).
001900     05  UL-LICENSE-ID           PIC 9(09).
002000     05  UL-ASSIGNED-STAMP.
002100         10  UL-ASSIGNED-DATE    PIC 9(08).
002200         10  UL-ASSIGNED-TIME    PIC 9(06).
002300     05  UL-REVOKED-STAMP.
002400         10  UL-REVOKED-DATE     PIC 9(08).
002500         10  UL-REVOKED-TIME     PIC 9(06).
002600     05  UL-REVOKED-STAMP-X REDEFINES UL-REVOKED-STAMP
002700                                 PIC X(14).
002800     05  UL-ACTIVE               PIC X(01).
002900         88  UL-IS-ACTIVE        VALUE 'Y'.
003000         88  UL-IS-REVOKED       VALUE 'N'.
003100     05  UL-NOTES                PIC X(500).
003200     05  FILLER                  PIC X(25).

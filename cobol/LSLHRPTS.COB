000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 14 JAN 2002 AT 10:04:31 BY  HOWELLD VERSION 05  *
000300 ID DIVISION.
000400 PROGRAM-ID. LSLHRPTS.
000500 AUTHOR. MCKENNA.
000600 INSTALLATION. DATA PROCESSING DIVISION - LICENSE SEAT LEDGER
000700               SYSTEM (LSL).
000800
000900               THIS PROGRAM IS THE LICENSE HISTORY QUERY RUN.
001000               IT READS THE SAME TRANSACTION-IN STREAM AS
001100               LSLLEDGR, LSLUSRDR AND LSLGRPDR BUT ACTS ONLY ON
001200               THE THREE CODES IT OWNS -- HIST-LIC, HIST-USR AND
001300               HIST-RECNT.  ALL OTHER CODES ARE SKIPPED WITHOUT
001400               COMMENT.
001500
001600               THIS PROGRAM NEVER WRITES LICENSE-HISTORY-FILE --
001700               IT IS APPENDED ONLY BY LSLLEDGR PARAGRAPH
001800               8000-CREATE-HISTORY-ENTRY.  THIS RUN READS IT
001900               BACK, OLDEST ROW FIRST AS WRITTEN, AND ANSWERS
002000               THREE KINDS OF QUERY -- ALL ROWS FOR ONE LICENSE,
002100               ALL ROWS FOR ONE USER, AND THE FIFTY MOST RECENT
002200               ROWS ACROSS THE WHOLE FILE, OLDEST-FIRST ON DISK
002300               BUT MOST-RECENT-FIRST ON THE LISTING.
002400
002500               METHOD OF OPERATION: THE HISTORY FILE IS READ
002600               ENTIRELY INTO A WORKING STORAGE TABLE AT OPEN
002700               TIME (IT IS NEVER REWRITTEN, SO THERE IS NO
002800               EXTRACT/MERGE HERE, ONLY EXTRACT); THE MOST-
002900               RECENT QUERY WALKS THE TABLE BACKWARD FROM THE
003000               LAST ENTRY, THE OTHER TWO WALK IT FORWARD AND
003100               SELECT ON LICENSE-ID OR USER-ID.
003200 DATE-WRITTEN. 19 MAR 96.
003300 DATE-COMPILED.
003400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003500*****************************************************************
003600*                                                               *
003700*   PROPERTY OF THE DATA PROCESSING DIVISION.  NOT FOR          *
003800*   DISTRIBUTION OUTSIDE THE LICENSE SEAT LEDGER PROJECT.       *
003900*   UNAUTHORIZED COPYING OR DISCLOSURE OF THIS LISTING IS       *
004000*   PROHIBITED BY COMPANY POLICY DP-114.                        *
004100*                                                               *
004200*****************************************************************
004300* CHANGE LOG                                                    *
004400*---------------------------------------------------------------*
004500* 03/19/96 RFOWLER  ORIGINAL PROGRAM.  LEDGER PROJECT LSL-0129, *
004600*                   QUARTERLY SEAT AUDIT REQUEST.               *
004700* 09/11/96 RFOWLER  ADDED HIST-RECNT, FIFTY-ROW MOST-RECENT     *
004800*                   LISTING, PER AUDITOR REQUEST.  LSL-0134.    *
004900* 01/09/99 TPARISH  Y2K REMEDIATION - LH-TIMESTAMP-DATE ON THE  *
005000*                   DISPLAY LINE NOW SHOWS THE FULL CCYYMMDD    *
005100*                   VALUE CARRIED ON THE RECORD.  REQUEST       *
005200*                   LSL-0166.                                  *
005300* 01/14/02 HOWELLD  REWORKED EVERY TABLE SCAN TO THE OUT-OF-    *
005400*                   LINE PERFORM-THRU FORM PER SHOP STANDARDS   *
005500*                   REVIEW DP-STD-02.  NO LOGIC CHANGE.         *
005600*                   REQUEST LSL-0201.                          *
005700*---------------------------------------------------------------*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-370.
006100 OBJECT-COMPUTER. IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON LSL-RERUN-SWITCH.
006500     EJECT
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT LICENSE-HISTORY-FILE ASSIGN TO LICHIST
006900            FILE STATUS IS FS-HISTORY.
007000     SELECT USER-MASTER       ASSIGN TO USRMSTI
007100            FILE STATUS IS FS-USER.
007200     SELECT TRANSACTION-IN    ASSIGN TO TRANIN
007300            FILE STATUS IS FS-TRANIN.
007400     EJECT
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  LICENSE-HISTORY-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 COPY LICHIST.
008100 FD  USER-MASTER
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 COPY USRMSTR.
008500 FD  TRANSACTION-IN
008600     RECORDING MODE IS V
008700     LABEL RECORDS ARE OMITTED.
008800 COPY TRANREC.
008900     EJECT
009000 WORKING-STORAGE SECTION.
009100 77  WS-LH-MAX                   PIC 9(06) BINARY VALUE 050000.
009200 77  WS-USR-MAX                  PIC 9(05) BINARY VALUE 02000.
009300 77  WS-LH-COUNT                 PIC 9(06) BINARY VALUE ZERO.
009400 77  WS-USR-COUNT                PIC 9(05) BINARY VALUE ZERO.
009500 77  WS-TRAN-COUNT               PIC S9(07) BINARY VALUE ZERO.
009600 77  WS-RECENT-PRINTED           PIC S9(04) BINARY VALUE ZERO.
009700 77  WS-RECENT-LIMIT             PIC S9(04) BINARY VALUE 50.
009800 01  WS-FILE-STATUSES.
009900     05  FS-HISTORY              PIC XX.
010000         88  FS-HISTORY-OK       VALUE '00'.
010100         88  FS-HISTORY-EOF      VALUE '10'.
010200     05  FS-USER                 PIC XX.
010300         88  FS-USER-OK          VALUE '00'.
010400         88  FS-USER-EOF         VALUE '10'.
010500     05  FS-TRANIN               PIC XX.
010600         88  FS-TRANIN-OK        VALUE '00'.
010700         88  FS-TRANIN-EOF       VALUE '10'.
010800 01  WS-SWITCHES.
010900     05  WS-EOF-TRANIN           PIC X VALUE 'N'.
011000         88  EOF-TRANIN          VALUE 'Y'.
011100 01  WS-TODAY-FROM-SYSTEM.
011200     05  WS-TODAY-CC             PIC 99.
011300     05  WS-TODAY-YY             PIC 99.
011400     05  WS-TODAY-MM             PIC 99.
011500     05  WS-TODAY-DD             PIC 99.
011600     EJECT
011700* LICENSE HISTORY TABLE -- LOADED ONCE AT OPEN, NEVER REWRITTEN.
011800* OLDEST ENTRY IS SUBSCRIPT 1, AS WRITTEN BY LSLLEDGR.
011900 01  LH-TABLE.
012000     05  LH-TABLE-ENTRY OCCURS 1 TO 50000 TIMES
012100                        DEPENDING ON WS-LH-COUNT
012200                        INDEXED BY LH-IX, LH-SIX.
012300         10  LTE-RECORD          PIC X(3150).
012400 01  USR-TABLE.
012500     05  USR-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
012600                         DEPENDING ON WS-USR-COUNT
012700                         INDEXED BY USR-IX.
012800         10  UTE-RECORD          PIC X(250).
012900     EJECT
013000 01  WS-LH-WORK.
013100 COPY LICHIST REPLACING LH-RECORD BY WS-LH-AREA.
013200 01  WS-USR-WORK.
013300 COPY USRMSTR REPLACING USR-RECORD BY WS-USR-AREA.
013400     EJECT
013500 PROCEDURE DIVISION.
013600 0000-MAINLINE.
013700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013800     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
013900         UNTIL EOF-TRANIN.
014000     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
014100     GOBACK.
014200     EJECT
014300 1000-INITIALIZE.
014400     ACCEPT WS-TODAY-FROM-SYSTEM FROM DATE.
014500     MOVE ZERO TO WS-LH-COUNT.
014600     OPEN INPUT LICENSE-HISTORY-FILE.
014700     PERFORM 1010-READ-ONE-HISTORY THRU 1010-EXIT
014800         UNTIL FS-HISTORY-EOF.
014900     CLOSE LICENSE-HISTORY-FILE.
015000     MOVE ZERO TO WS-USR-COUNT.
015100     OPEN INPUT USER-MASTER.
015200     PERFORM 1020-READ-ONE-USER THRU 1020-EXIT
015300         UNTIL FS-USER-EOF.
015400     CLOSE USER-MASTER.
015500     OPEN INPUT TRANSACTION-IN.
015600     IF NOT FS-TRANIN-OK
015700        DISPLAY 'LSLHRPTS - CANNOT OPEN TRANSACTION-IN STATUS '
015800                FS-TRANIN
015900     END-IF.
016000     PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.
016100 1000-EXIT.
016200     EXIT.
016300 1010-READ-ONE-HISTORY.
016400     READ LICENSE-HISTORY-FILE
016500         AT END SET FS-HISTORY-EOF TO TRUE
016600         NOT AT END
016700             ADD 1 TO WS-LH-COUNT
016800             SET LH-IX TO WS-LH-COUNT
016900             MOVE LH-RECORD TO LTE-RECORD (LH-IX)
017000     END-READ.
017100 1010-EXIT.
017200     EXIT.
017300 1020-READ-ONE-USER.
017400     READ USER-MASTER
017500         AT END SET FS-USER-EOF TO TRUE
017600         NOT AT END
017700             ADD 1 TO WS-USR-COUNT
017800             SET USR-IX TO WS-USR-COUNT
017900             MOVE USR-RECORD TO UTE-RECORD (USR-IX)
018000     END-READ.
018100 1020-EXIT.
018200     EXIT.
018300     EJECT
018400 2000-PROCESS-TRANSACTIONS.
018500     EVALUATE TRUE
018600         WHEN TRAN-IS-HIST-LIC
018700             ADD 1 TO WS-TRAN-COUNT
018800             PERFORM 1100-HISTORY-BY-LICENSE THRU 1100-EXIT
018900         WHEN TRAN-IS-HIST-USR
019000             ADD 1 TO WS-TRAN-COUNT
019100             PERFORM 1200-HISTORY-BY-USER THRU 1200-EXIT
019200         WHEN TRAN-IS-HIST-RECNT
019300             ADD 1 TO WS-TRAN-COUNT
019400             PERFORM 1300-HISTORY-RECENT THRU 1300-EXIT
019500         WHEN OTHER
019600             CONTINUE
019700     END-EVALUATE.
019800     PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.
019900 2000-EXIT.
020000     EXIT.
020100     EJECT
020200 2900-READ-TRANSACTION.
020300     READ TRANSACTION-IN
020400         AT END SET EOF-TRANIN TO TRUE
020500     END-READ.
020600 2900-EXIT.
020700     EXIT.
020800     EJECT
020900***************************************************************
021000* SECTION 1000 - HISTORY QUERIES                               *
021100***************************************************************
021200 1100-HISTORY-BY-LICENSE.
021300     DISPLAY 'LSLHRPTS - HISTORY FOR LICENSE ' TQ-LIC-ID.
021400     PERFORM 1105-SHOW-IF-LICENSE THRU 1105-EXIT
021500         VARYING LH-SIX FROM 1 BY 1 UNTIL LH-SIX > WS-LH-COUNT.
021600 1100-EXIT.
021700     EXIT.
021800 1105-SHOW-IF-LICENSE.
021900     MOVE LTE-RECORD (LH-SIX) TO WS-LH-AREA.
022000     IF LH-LICENSE-ID OF WS-LH-AREA = TQ-LIC-ID
022100         PERFORM 6100-DISPLAY-HISTORY-ROW THRU 6100-EXIT
022200     END-IF.
022300 1105-EXIT.
022400     EXIT.
022500     EJECT
022600 1200-HISTORY-BY-USER.
022700     DISPLAY 'LSLHRPTS - HISTORY FOR USER ' TQ-USER-ID.
022800     PERFORM 1205-SHOW-IF-USER THRU 1205-EXIT
022900         VARYING LH-SIX FROM 1 BY 1 UNTIL LH-SIX > WS-LH-COUNT.
023000 1200-EXIT.
023100     EXIT.
023200 1205-SHOW-IF-USER.
023300     MOVE LTE-RECORD (LH-SIX) TO WS-LH-AREA.
023400     IF LH-USER-ID OF WS-LH-AREA = TQ-USER-ID
023500         PERFORM 6100-DISPLAY-HISTORY-ROW THRU 6100-EXIT
023600     END-IF.
023700 1205-EXIT.
023800     EXIT.
023900     EJECT
024000 1300-HISTORY-RECENT.
024100* MOST-RECENT-FIRST LISTING -- WALK THE TABLE BACKWARD FROM THE
024200* LAST ENTRY WRITTEN, STOP AFTER WS-RECENT-LIMIT ROWS.
024300     MOVE ZERO TO WS-RECENT-PRINTED.
024400     DISPLAY 'LSLHRPTS - MOST RECENT ' WS-RECENT-LIMIT
024500         ' HISTORY ROWS'.
024600     IF WS-LH-COUNT > ZERO
024700         PERFORM 1305-SHOW-ONE-RECENT THRU 1305-EXIT
024800             VARYING LH-SIX FROM WS-LH-COUNT BY -1
024900             UNTIL LH-SIX < 1
025000                OR WS-RECENT-PRINTED NOT LESS THAN
025100                   WS-RECENT-LIMIT
025200     END-IF.
025300 1300-EXIT.
025400     EXIT.
025500 1305-SHOW-ONE-RECENT.
025600     MOVE LTE-RECORD (LH-SIX) TO WS-LH-AREA.
025700     PERFORM 6100-DISPLAY-HISTORY-ROW THRU 6100-EXIT.
025800     ADD 1 TO WS-RECENT-PRINTED.
025900 1305-EXIT.
026000     EXIT.
026100     EJECT
026200***************************************************************
026300* SECTION 6000 - DISPLAY FORMATTING                            *
026400***************************************************************
026500 6100-DISPLAY-HISTORY-ROW.
026600     DISPLAY '  LH-ID ' LH-ID OF WS-LH-AREA
026700         ' LIC ' LH-LICENSE-ID OF WS-LH-AREA
026800         ' USR ' LH-USER-ID OF WS-LH-AREA
026900         ' GRP ' LH-GROUP-ID OF WS-LH-AREA
027000         ' ACTION ' LH-ACTION-TYPE OF WS-LH-AREA
027100         ' WHEN ' LH-TIMESTAMP-DATE OF WS-LH-AREA
027200         ' BY ' LH-PERFORMED-BY OF WS-LH-AREA.
027300     DISPLAY '    ' LH-DESCRIPTION OF WS-LH-AREA.
027400 6100-EXIT.
027500     EXIT.
027600     EJECT
027700***************************************************************
027800* SECTION 9000 - END OF JOB                                    *
027900***************************************************************
028000 9000-END-OF-JOB.
028100     DISPLAY 'LSLHRPTS - HISTORY QUERIES PROCESSED '
028200         WS-TRAN-COUNT.
028300     CLOSE TRANSACTION-IN.
028400 9000-EXIT.
028500     EXIT.

000100******************************************************************
000200*                                                                *
000300*   TRANREC  --  LEDGER SUITE TRANSACTION RECORD LAYOUT          *
000400*                                                                *
000500*   ONE LINE OF TRANSACTION-IN PER TRANSACTION.  TRAN-CODE       *
000600*   SELECTS WHICH REDEFINITION OF TRAN-PAYLOAD APPLIES; EVERY    *
000700*   PROGRAM IN THE SUITE COPIES THIS LAYOUT BUT ACTS ONLY ON THE *
000800*   CODES IT OWNS (SEE DESIGN NOTES, LSL RUNBOOK SECTION 2).     *
001000*                                                                *
001100*   CODES OWNED BY LSLLEDGR    CREATE     UPDATE     DELETE      *
001200*                              ASSIGN-USR REVOKE-USR              *
001300*                              ASSIGN-GRP REVOKE-GRP              *
001400*                              LIST-LIC   LIST-ULC   LIST-GLC    *
001500*   CODES OWNED BY LSLUSRDR    CREATE-USR UPDATE-USR DELETE-USR  *
001600*                              ADD-MEMBER DEL-MEMBER LIST-USR    *
001700*   CODES OWNED BY LSLGRPDR    CREATE-GRP UPDATE-GRP DELETE-GRP  *
001800*                              LIST-GRP                          *
001900*   CODES OWNED BY LSLHRPTS    HIST-LIC   HIST-USR   HIST-RECNT  *
002000*                                                                *
002100*   MAINTENANCE HISTORY                                         *
002200*   ----------------------                                      *
002300*   11/30/92 MCKENNA   ORIGINAL LAYOUT - LEDGER PROJECT LSL-0001 *
002400*   07/19/94 RFOWLER   ADDED MEMBERSHIP AND GROUP PAYLOADS       *
002500*   03/05/96 RFOWLER   ADDED HISTORY-QUERY PAYLOAD FOR LSLHRPTS  *
002550*   01/22/02 HOWELLD   ADDED TQ-NAME -- LIST-USR/LIST-GRP HAD    *
002560*                      NO BY-USERNAME/BY-NAME FILTER VALUE TO    *
002570*                      CARRY THE LOOKUP STRING.  LSL-0205.       *
002600*                                                                *
002700******************************************************************
002800 01  TRAN-RECORD.
002900     05  TRAN-CODE               PIC X(10).
003000         88  TRAN-IS-CREATE          VALUE 'CREATE'.
003100         88  TRAN-IS-UPDATE          VALUE 'UPDATE'.
003200         88  TRAN-IS-DELETE          VALUE 'DELETE'.
003300         88  TRAN-IS-ASSIGN-USR      VALUE 'ASSIGN-USR'.
003400         88  TRAN-IS-REVOKE-USR      VALUE 'REVOKE-USR'.
003500         88  TRAN-IS-ASSIGN-GRP      VALUE 'ASSIGN-GRP'.
003600         88  TRAN-IS-REVOKE-GRP      VALUE 'REVOKE-GRP'.
003700         88  TRAN-IS-LIST-LIC        VALUE 'LIST-LIC'.
003800         88  TRAN-IS-LIST-ULC        VALUE 'LIST-ULC'.
003900         88  TRAN-IS-LIST-GLC        VALUE 'LIST-GLC'.
004000         88  TRAN-IS-CREATE-USR      VALUE 'CREATE-USR'.
004100         88  TRAN-IS-UPDATE-USR      VALUE 'UPDATE-USR'.
004200         88  TRAN-IS-DELETE-USR      VALUE 'DELETE-USR'.
004300         88  TRAN-IS-ADD-MEMBER      VALUE 'ADD-MEMBER'.
004400         88  TRAN-IS-DEL-MEMBER      VALUE 'DEL-MEMBER'.
004500         88  TRAN-IS-LIST-USR        VALUE 'LIST-USR'.
004600         88  TRAN-IS-CREATE-GRP      VALUE 'CREATE-GRP'.
004700         88  TRAN-IS-UPDATE-GRP      VALUE 'UPDATE-GRP'.
004800         88  TRAN-IS-DELETE-GRP      VALUE 'DELETE-GRP'.
004900         88  TRAN-IS-LIST-GRP        VALUE 'LIST-GRP'.
005000         88  TRAN-IS-HIST-LIC        VALUE 'HIST-LIC'.
005100         88  TRAN-IS-HIST-USR        VALUE 'HIST-USR'.
005200         88  TRAN-IS-HIST-RECNT      VALUE 'HIST-RECNT'.
005300     05  TRAN-STAMP.
005400         10  TRAN-DATE           PIC 9(08).
005500         10  TRAN-TIME           PIC 9(06).
005600     05  TRAN-PAYLOAD            PIC X(650).
005700     05  TRAN-LICENSE-DATA REDEFINES TRAN-PAYLOAD.
005800         10  TL-LIC-ID           PIC 9(09).
005900         10  TL-SOFTWARE-NAME    PIC X(60).
006000         10  TL-LIC-KEY          PIC X(40).
006100         10  TL-TOTAL-SEATS      PIC S9(07).
006200         10  TL-EXPIRATION-DATE  PIC 9(08).
006300         10  TL-EXPIRATION-TIME  PIC 9(06).
006400         10  TL-ACTIVE           PIC X(01).
006500         10  TL-DESCRIPTION      PIC X(500).
006600     05  TRAN-ASSIGN-USER-DATA REDEFINES TRAN-PAYLOAD.
006700         10  TAU-LIC-ID          PIC 9(09).
006800         10  TAU-USER-ID         PIC 9(09).
006900         10  TAU-UL-ID           PIC 9(09).
007000         10  TAU-NOTES           PIC X(500).
007100     05  TRAN-ASSIGN-GROUP-DATA REDEFINES TRAN-PAYLOAD.
007200         10  TAG-LIC-ID          PIC 9(09).
007300         10  TAG-GROUP-ID        PIC 9(09).
007400         10  TAG-GL-ID           PIC 9(09).
007500         10  TAG-ALLOCATED-SEATS PIC S9(07).
007600         10  TAG-NOTES           PIC X(500).
007700     05  TRAN-USER-DATA REDEFINES TRAN-PAYLOAD.
007800         10  TU-USER-ID          PIC 9(09).
007900         10  TU-USERNAME         PIC X(40).
008000         10  TU-EMAIL            PIC X(100).
008100         10  TU-FULL-NAME        PIC X(100).
008200         10  TU-ACTIVE           PIC X(01).
008300     05  TRAN-MEMBER-DATA REDEFINES TRAN-PAYLOAD.
008400         10  TM-USER-ID          PIC 9(09).
008500         10  TM-GROUP-ID         PIC 9(09).
008600     05  TRAN-GROUP-DATA REDEFINES TRAN-PAYLOAD.
008700         10  TG-GROUP-ID         PIC 9(09).
008800         10  TG-NAME             PIC X(60).
008900         10  TG-DESCRIPTION      PIC X(500).
009000         10  TG-ACTIVE           PIC X(01).
009100     05  TRAN-QUERY-DATA REDEFINES TRAN-PAYLOAD.
009200         10  TQ-LIC-ID           PIC 9(09).
009300         10  TQ-USER-ID          PIC 9(09).
009400         10  TQ-FILTER           PIC X(10).
009450         10  TQ-NAME             PIC X(60).
009500     05  FILLER                  PIC X(01).
